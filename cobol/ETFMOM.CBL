000100*****************************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    ETFMOM.
000500 AUTHOR.        R VENKATESAN. MODIFIED BY K SHARMA.
000600 INSTALLATION.  CAPGOLD SECURITIES DATA CENTER.
000700 DATE-WRITTEN.  03/14/1991.
000800 DATE-COMPILED. 03/14/1991.
000900 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
001000*****************************************************************
001100*    PROGRAM ......... ETFMOM
001200*    DESCRIPTION ..... TREND ROTATION RANKER FOR THE HOUSE ETF
001300*                       MODEL PORTFOLIO.  READS THE DAILY CLOSE
001400*                       HISTORY FOR THE FIXED ETF UNIVERSE,
001500*                       BUILDS THE 200-DAY TREND SIGNAL FOR EACH
001600*                       SCHEME AND PUBLISHES A MOMENTUM-RANKED
001700*                       ROTATION LIST FOR THE DESK.
001800*    CHANGE LOG .....
001900*    ------------------------------------------------------
002000*    DATE      BY   TICKET     DESCRIPTION
002100*    --------  ---  ---------  -----------------------------
002200*    03/14/91  RKV  INV-0091   ORIGINAL PROGRAM WRITTEN.
002300*    09/02/91  RKV  INV-0114   ADDED LIQUIDBEES FALLBACK LINE
002400*                              WHEN NO ETF QUALIFIES.
002500*    02/18/92  KSH  INV-0140   EXTERNALIZED UNIVERSE TO
002600*                              ETF-MASTER FILE, KEPT DEFAULT
002700*                              TABLE AS BACKUP.
002800*    07/30/92  KSH  INV-0158   200-DAY MA NOW REQUIRES A
002900*                              FULL 200 OBSERVATIONS.
003000*    01/11/93  RKV  INV-0179   CORRECTED SIGN ON MOMENTUM
003100*                              PCT FOR UNDER-WATER SCHEMES.
003200*    06/05/93  KSH  INV-0201   SNAPSHOT REPORT COLUMN
003300*                              REALIGNED.
003400*    11/21/93  RKV  INV-0222   SERIES TABLE WIDENED TO
003500*                              756 DAYS.
003600*    04/09/94  KSH  INV-0249   ROTATION LIST NOW APPENDS
003700*                              LIQUIDBEES WHEN NOT PRESENT.
003800*    10/02/94  RKV  INV-0267   FIXED OVERFLOW ON SERIES
003900*                              SHIFT PAST 756 TRADING DAYS.
004000*    03/17/95  KSH  INV-0288   NO-DATA SCHEMES NOW PRINT
004100*                              DASHES, NOT OMITTED.
004200*    08/22/96  RKV  INV-0331   RUN-DATE PARM MOVED TO A
004300*                              CARD READ AT INIT.
004400*    12/09/97  KSH  INV-0360   CLEANED UP PARAGRAPH
004500*                              NUMBERING TO SHOP STANDARD.
004600*    11/04/98  KSH  Y2K-0042   CENTURY WINDOWING REMOVED -
004700*                              FULL 4-DIGIT YEAR THROUGHOUT.
004800*    06/21/99  RKV  Y2K-0078   YEAR-END Y2K SIGN-OFF RUN -
004900*                              NO CODE CHANGE REQUIRED.
005000*    05/15/01  KSH  INV-0402   DEFAULT UNIVERSE TABLE
005100*                              REBUILT - JUNIORBEES CHANGE.
005200*    09/30/03  RKV  INV-0455   SIGNAL THRESHOLD COMMENT
005300*                              CLARIFIED - AUDIT FIND 03-17.
005350*    02/12/04  KSH  INV-0461   SIGNAL TEST NOW CHECKS THE
005360*                              MA200 VALID SWITCH FIRST -
005370*                              SCHEMES UNDER 200 DAYS WERE
005380*                              GETTING A SPURIOUS BUY.
005385*    08/12/04  KSH  INV-0493   EMT-SCORE REPACKED TO DISPLAY -
005390*                              COMP-3 WAS NOT A HOUSE HABIT FOR
005395*                              RANK/PERCENT WORK FIELDS.
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERIC-SIGN IS "+-"
006000         FOR "0123456789+-"
006100     UPSI-0 ON STATUS IS DRY-RUN-REQUESTED
006200     UPSI-0 OFF STATUS IS NORMAL-RUN-REQUESTED.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT PRICEHST-FILE ASSIGN TO PRICEHST
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-PRICEHST-STATUS.
006900     SELECT ETFMSTR-FILE ASSIGN TO ETFMSTR
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-ETFMSTR-STATUS.
007300     SELECT SNAPRPT-FILE ASSIGN TO SNAPRPT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-SNAPRPT-STATUS.
007600*****************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  PRICEHST-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200     COPY EPH.TIP61.
008300 FD  ETFMSTR-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600     COPY EMM.TIP63.
008700 FD  SNAPRPT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000 01  SNAPRPT-LINE                  PIC X(80).
009100*****************************************************************
009200 WORKING-STORAGE SECTION.
009300 01  WS-FILE-STATUSES.
009400     05  WS-PRICEHST-STATUS        PIC X(2) VALUE SPACES.
009500     05  WS-ETFMSTR-STATUS         PIC X(2) VALUE SPACES.
009600     05  WS-SNAPRPT-STATUS         PIC X(2) VALUE SPACES.
009700     05  FILLER                    PIC X(2) VALUE SPACES.
009800*
009900 01  WS-SWITCHES.
010000     05  WS-EOF-PRICE-SW           PIC X(1) VALUE 'N'.
010100         88  WS-EOF-PRICE              VALUE 'Y'.
010200     05  WS-EOF-MASTER-SW          PIC X(1) VALUE 'N'.
010300         88  WS-EOF-MASTER             VALUE 'Y'.
010400     05  WS-LIQUIDBEES-IN-LIST-SW  PIC X(1) VALUE 'N'.
010500         88  WS-LIQUIDBEES-IN-LIST     VALUE 'Y'.
010600     05  FILLER                    PIC X(3) VALUE SPACES.
010700*
010800 01  WS-COUNTERS COMP.
010900     05  WS-UNIVERSE-COUNT         PIC S9(4) VALUE 7.
011000     05  WS-DU-IX                  PIC S9(4) VALUE ZERO.
011100     05  WS-FOUND-IX               PIC S9(4) VALUE ZERO.
011200     05  WS-SERIES-DAY-COUNT       PIC S9(4) VALUE ZERO.
011300     05  WS-SHIFT-IX               PIC S9(4) VALUE ZERO.
011400     05  WS-SUM-IX                 PIC S9(4) VALUE ZERO.
011500     05  WS-SUM-START-IX           PIC S9(4) VALUE ZERO.
011600     05  WS-SUM-DAYS               PIC S9(4) VALUE ZERO.
011700     05  WS-RANK-IX                PIC S9(4) VALUE ZERO.
011800     05  WS-RANK-IX2               PIC S9(4) VALUE ZERO.
011900     05  WS-RANK-BEST-IX           PIC S9(4) VALUE ZERO.
012000     05  WS-ROTATION-COUNT         PIC S9(4) VALUE ZERO.
012100     05  FILLER                    PIC S9(4) VALUE ZERO.
012200*
012300 01  WS-CURRENT-GROUP-ID           PIC X(12) VALUE SPACES.
012400 01  LOOKUP-ETF-ID                 PIC X(12) VALUE SPACES.
012500 01  LIQUIDBEES-LITERAL            PIC X(12) VALUE 'LIQUIDBEES'.
012600*
012700*SERIES TABLE - UP TO 756 TRADING DAYS (ABOUT 3 CALENDAR YEARS)
012800*OF CLOSES FOR THE SCHEME CURRENTLY BEING ACCUMULATED.  PRICES
012900*ARE CARRIED IN DISPLAY FORM - THIS IS MONEY, NOT A COUNTER.
013000 01  WS-PRICE-SERIES.
013100     05  WS-SERIES-CLOSE OCCURS 756 TIMES
013200                                  PIC S9(7)V9(4).
013300     05  FILLER                    PIC X(4) VALUE SPACES.
013400*
013500*DEFAULT UNIVERSE - LOADED AS A LITERAL TABLE, THEN OVERRIDDEN
013600*BY WHATEVER TURNS UP ON THE ETF-MASTER FILE.  THE LITERAL FORM
013700*BELOW REDEFINES AS AN OCCURS TABLE PER THE SHOP STANDARD.
013800 01  WS-DEFAULT-UNIVERSE-LIST.
013900     05  FILLER.
014000         10  FILLER                PIC X(12) VALUE 'NIFTYBEES'.
014100         10  FILLER                PIC X(8)  VALUE 'INDIA'.
014200         10  FILLER                PIC 9V9999 VALUE 0.4500.
014300         10  FILLER                PIC 9V9999 VALUE 0.5000.
014400         10  FILLER                PIC 9V9999 VALUE 0.4500.
014500         10  FILLER                PIC X(1)  VALUE 'N'.
014600     05  FILLER.
014700         10  FILLER                PIC X(12) VALUE 'BANKBEES'.
014800         10  FILLER                PIC X(8)  VALUE 'INDIA'.
014900         10  FILLER                PIC 9V9999 VALUE 0.4500.
015000         10  FILLER                PIC 9V9999 VALUE 0.3000.
015100         10  FILLER                PIC 9V9999 VALUE 0.2000.
015200         10  FILLER                PIC X(1)  VALUE 'N'.
015300     05  FILLER.
015400         10  FILLER                PIC X(12) VALUE 'JUNIORBEES'.
015500         10  FILLER                PIC X(8)  VALUE 'INDIA'.
015600         10  FILLER                PIC 9V9999 VALUE 0.4500.
015700         10  FILLER                PIC 9V9999 VALUE 0.2000.
015800         10  FILLER                PIC 9V9999 VALUE 0.0000.
015900         10  FILLER                PIC X(1)  VALUE 'N'.
016000     05  FILLER.
016100         10  FILLER                PIC X(12) VALUE 'MON100'.
016200         10  FILLER                PIC X(8)  VALUE 'GLOBAL'.
016300         10  FILLER                PIC 9V9999 VALUE 0.1000.
016400         10  FILLER                PIC 9V9999 VALUE 1.0000.
016500         10  FILLER                PIC 9V9999 VALUE 0.0000.
016600         10  FILLER                PIC X(1)  VALUE 'N'.
016700     05  FILLER.
016800         10  FILLER                PIC X(12) VALUE 'GOLDBEES'.
016900         10  FILLER                PIC X(8)  VALUE 'METAL'.
017000         10  FILLER                PIC 9V9999 VALUE 0.2500.
017100         10  FILLER                PIC 9V9999 VALUE 0.6000.
017200         10  FILLER                PIC 9V9999 VALUE 0.1500.
017300         10  FILLER                PIC X(1)  VALUE 'N'.
017400     05  FILLER.
017500         10  FILLER                PIC X(12) VALUE 'SILVERIETF'.
017600         10  FILLER                PIC X(8)  VALUE 'METAL'.
017700         10  FILLER                PIC 9V9999 VALUE 0.2500.
017800         10  FILLER                PIC 9V9999 VALUE 0.4000.
017900         10  FILLER                PIC 9V9999 VALUE 0.0500.
018000         10  FILLER                PIC X(1)  VALUE 'N'.
018100     05  FILLER.
018200         10  FILLER                PIC X(12) VALUE 'LIQUIDBEES'.
018300         10  FILLER                PIC X(8)  VALUE 'SAFE'.
018400         10  FILLER                PIC 9V9999 VALUE 0.2000.
018500         10  FILLER                PIC 9V9999 VALUE 1.0000.
018600         10  FILLER                PIC 9V9999 VALUE 0.1000.
018700         10  FILLER                PIC X(1)  VALUE 'Y'.
018800 01  WS-DEFAULT-UNIVERSE-R REDEFINES WS-DEFAULT-UNIVERSE-LIST.
018900     05  WS-DU-ENTRY OCCURS 7 TIMES INDEXED BY DU-IX.
019000         10  WS-DU-ETF-ID          PIC X(12).
019100         10  WS-DU-BUCKET          PIC X(8).
019200         10  WS-DU-BUCKET-WT       PIC 9V9999.
019300         10  WS-DU-WITHIN-WT       PIC 9V9999.
019400         10  WS-DU-CORE-ALLOC      PIC 9V9999.
019500         10  WS-DU-SAFE-FLAG       PIC X(1).
019600*
019700*RUNTIME METRICS TABLE - ONE ENTRY PER ETF IN THE UNIVERSE.
019800 01  WS-METRICS-TABLE.
019900     05  EMT-ENTRY OCCURS 7 TIMES INDEXED BY MT-IX2.
020000         COPY EMT.TIP64 REPLACING ==01 EMT-METRICS-RECORD== BY
020100             ==10 EMT-REC==.
020200         10  EMT-SIGNAL          PIC X(12).
020300             88  EMT-SIGNAL-BUY      VALUE 'BUY'.
020400             88  EMT-SIGNAL-HOLD     VALUE 'HOLD'.
020500             88  EMT-SIGNAL-EXIT     VALUE 'EXIT'.
020600         10  EMT-SCORE           PIC S9(6)V99
020650                  SIGN TRAILING SEPARATE.
020700*
020800*RANK WORK AREA FOR THE ROTATION LIST - HOLDS THE UNIVERSE
020900*INDEX OF EACH QUALIFYING ETF IN DESCENDING SCORE ORDER.
021000 01  WS-RANK-TABLE.
021100     05  WS-RANK-ENTRY OCCURS 7 TIMES INDEXED BY RANK-IX2
021200                                  PIC S9(4) COMP.
021300     05  FILLER                    PIC X(2) VALUE SPACES.
021400*
021450 77  WS-ETF-COUNT              PIC S9(4) COMP VALUE ZERO.
021500 01  WS-WORK-FIELDS.
021600     05  WS-SUM-ACCUM              PIC S9(11)V9(4).
021700     05  WS-RUN-DATE-TX            PIC X(10) VALUE '1993-06-05'.
021800     05  FILLER                    PIC X(4) VALUE SPACES.
021900*
022000     COPY EPR.TIP66.
022100*****************************************************************
022200 PROCEDURE DIVISION.
022300*
022400 0000-MAIN-CONTROL.
022500     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
022600     PERFORM 2000-LOAD-PRICE-HISTORY THRU 2000-EXIT.
022700     PERFORM 3000-CLASSIFY-AND-PRINT-SNAPSHOT THRU 3000-EXIT.
022800     PERFORM 4000-BUILD-ROTATION-LIST THRU 4000-EXIT.
022900     PERFORM 4100-PRINT-ROTATION-LIST THRU 4100-EXIT.
023000     PERFORM 9000-TERMINATE-RUN THRU 9000-EXIT.
023100     STOP RUN.
023200*
023300 1000-INITIALIZE-RUN.
023400     OPEN OUTPUT SNAPRPT-FILE.
023500     MOVE SPACES TO EPR-RUN-DATE-LINE.
023600     MOVE WS-RUN-DATE-TX TO EPR-RDL-RUN-DT.
023700     WRITE SNAPRPT-LINE FROM EPR-RUN-DATE-LINE.
023800     PERFORM 1100-LOAD-DEFAULT-UNIVERSE THRU 1100-EXIT.
023900     PERFORM 1200-LOAD-ETF-MASTER-FILE THRU 1200-EXIT.
024000 1000-EXIT.
024100     EXIT.
024200*
024300 1100-LOAD-DEFAULT-UNIVERSE.
024400     PERFORM 1150-COPY-ONE-DEFAULT THRU 1150-EXIT
024500         VARYING WS-DU-IX FROM 1 BY 1
024600         UNTIL WS-DU-IX > WS-UNIVERSE-COUNT.
024700 1100-EXIT.
024800     EXIT.
024900*
025000 1150-COPY-ONE-DEFAULT.
025100     SET MT-IX2 TO WS-DU-IX.
025200     SET DU-IX TO WS-DU-IX.
025300     MOVE WS-DU-ETF-ID (DU-IX)    TO EMT-ETF-ID (MT-IX2).
025400     MOVE ZERO                   TO EMT-LATEST-PRICE (MT-IX2)
025500                                     EMT-MA200-PRICE (MT-IX2)
025600                                     EMT-AVG1Y-PRICE (MT-IX2)
025700                                     EMT-R6M-RETURN-PCT (MT-IX2)
025800                                     EMT-MOMENTUM-PCT (MT-IX2).
025900     MOVE 'N'                    TO EMT-MA200-VALID-SW (MT-IX2).
026000     MOVE 'N'                    TO EMT-R6M-VALID-SW (MT-IX2).
026100     MOVE 'N'                    TO EMT-UPTREND-SW (MT-IX2).
026200     MOVE SPACES                 TO EMT-VALUATION-CLASS (MT-IX2).
026300     MOVE 'Y'                    TO EMT-NO-DATA-SW (MT-IX2).
026400 1150-EXIT.
026500     EXIT.
026600*
026700 1200-LOAD-ETF-MASTER-FILE.
026800     OPEN INPUT ETFMSTR-FILE.
026900     IF WS-ETFMSTR-STATUS NOT = '00'
027000         CLOSE ETFMSTR-FILE
027100         GO TO 1200-EXIT.
027200     PERFORM 1250-READ-MASTER-RECORD THRU 1250-EXIT.
027300     PERFORM 1260-APPLY-MASTER-RECORD THRU 1260-EXIT
027400         UNTIL WS-EOF-MASTER.
027500     CLOSE ETFMSTR-FILE.
027600 1200-EXIT.
027700     EXIT.
027800*
027900 1250-READ-MASTER-RECORD.
028000     READ ETFMSTR-FILE
028100         AT END SET WS-EOF-MASTER TO TRUE.
028200 1250-EXIT.
028300     EXIT.
028400*
028500 1260-APPLY-MASTER-RECORD.
028600     MOVE EMM-ETF-ID TO LOOKUP-ETF-ID.
028700     PERFORM 1900-FIND-ETF-IN-TABLE THRU 1900-EXIT.
028800     IF WS-FOUND-IX > ZERO
028900         SET MT-IX2 TO WS-FOUND-IX
029000         MOVE EMM-ETF-ID          TO EMT-ETF-ID (MT-IX2)
029100     END-IF.
029200     PERFORM 1250-READ-MASTER-RECORD THRU 1250-EXIT.
029300 1260-EXIT.
029400     EXIT.
029500*
029600*GENERIC LOOKUP - SEARCHES THE METRICS TABLE FOR THE ETF-ID
029700*PASSED IN AND RETURNS ITS SUBSCRIPT IN WS-FOUND-IX (ZERO IF
029800*NOT ON FILE).  CALLED FROM SEVERAL PARAGRAPHS BELOW.
029900 1900-FIND-ETF-IN-TABLE.
030000     MOVE ZERO TO WS-FOUND-IX.
030100     PERFORM 1950-TEST-ONE-ENTRY THRU 1950-EXIT
030200         VARYING WS-RANK-IX FROM 1 BY 1
030300         UNTIL WS-RANK-IX > WS-UNIVERSE-COUNT
030400            OR WS-FOUND-IX > ZERO.
030500 1900-EXIT.
030600     EXIT.
030700*
030800 1950-TEST-ONE-ENTRY.
030900     SET MT-IX2 TO WS-RANK-IX.
031000     IF EMT-ETF-ID (MT-IX2) = LOOKUP-ETF-ID
031100         MOVE WS-RANK-IX TO WS-FOUND-IX
031200     END-IF.
031300 1950-EXIT.
031400     EXIT.
031500*
031600 2000-LOAD-PRICE-HISTORY.
031700     OPEN INPUT PRICEHST-FILE.
031800     PERFORM 2050-READ-PRICE-RECORD THRU 2050-EXIT.
031900     PERFORM 2100-PROCESS-ONE-ETF-GROUP THRU 2100-EXIT
032000         UNTIL WS-EOF-PRICE.
032100     CLOSE PRICEHST-FILE.
032200 2000-EXIT.
032300     EXIT.
032400*
032500 2050-READ-PRICE-RECORD.
032600     READ PRICEHST-FILE
032700         AT END SET WS-EOF-PRICE TO TRUE.
032800 2050-EXIT.
032900     EXIT.
033000*
033100 2100-PROCESS-ONE-ETF-GROUP.
033200     MOVE EPH-ETF-ID TO WS-CURRENT-GROUP-ID.
033300     MOVE ZERO TO WS-SERIES-DAY-COUNT.
033400     PERFORM 2150-ACCUMULATE-ONE-DAY THRU 2150-EXIT
033500         UNTIL WS-EOF-PRICE
033600            OR EPH-ETF-ID NOT = WS-CURRENT-GROUP-ID.
033700     MOVE WS-CURRENT-GROUP-ID TO LOOKUP-ETF-ID.
033800     PERFORM 1900-FIND-ETF-IN-TABLE THRU 1900-EXIT.
033900     IF WS-FOUND-IX > ZERO
034000         SET MT-IX2 TO WS-FOUND-IX
034100         PERFORM 2500-COMPUTE-METRICS-FOR-ETF THRU 2500-EXIT
034200     END-IF.
034300 2100-EXIT.
034400     EXIT.
034500*
034600 2150-ACCUMULATE-ONE-DAY.
034700     ADD 1 TO WS-SERIES-DAY-COUNT.
034800     IF WS-SERIES-DAY-COUNT > 756
034900         PERFORM 2160-SHIFT-SERIES-LEFT THRU 2160-EXIT
035000         MOVE 756 TO WS-SERIES-DAY-COUNT
035100     END-IF.
035200     MOVE EPH-CLOSE-PRICE
035300         TO WS-SERIES-CLOSE (WS-SERIES-DAY-COUNT).
035400     PERFORM 2050-READ-PRICE-RECORD THRU 2050-EXIT.
035500 2150-EXIT.
035600     EXIT.
035700*
035800 2160-SHIFT-SERIES-LEFT.
035900     PERFORM 2165-SHIFT-ONE-ELEMENT THRU 2165-EXIT
036000         VARYING WS-SHIFT-IX FROM 2 BY 1 UNTIL WS-SHIFT-IX > 756.
036100 2160-EXIT.
036200     EXIT.
036300*
036400 2165-SHIFT-ONE-ELEMENT.
036500     MOVE WS-SERIES-CLOSE (WS-SHIFT-IX)
036600         TO WS-SERIES-CLOSE (WS-SHIFT-IX - 1).
036700 2165-EXIT.
036800     EXIT.
036900*
037000*RULE R1 - METRIC COMPUTATION.  RUNS ONCE PER ETF GROUP WITH
037100*MT-IX2 ALREADY POINTING AT THE SCHEME'S SLOT IN THE TABLE.
037200 2500-COMPUTE-METRICS-FOR-ETF.
037300     MOVE 'N' TO EMT-NO-DATA-SW (MT-IX2).
037400     MOVE WS-SERIES-CLOSE (WS-SERIES-DAY-COUNT)
037500         TO EMT-LATEST-PRICE (MT-IX2).
037600*    200-DAY MOVING AVERAGE - NEEDS A FULL 200 OBSERVATIONS.
037700     IF WS-SERIES-DAY-COUNT >= 200
037800         MOVE 200 TO WS-SUM-DAYS
037900         COMPUTE WS-SUM-START-IX = WS-SERIES-DAY-COUNT - 199
038000         PERFORM 2550-SUM-SERIES-RANGE THRU 2550-EXIT
038100         COMPUTE EMT-MA200-PRICE (MT-IX2) ROUNDED =
038200             WS-SUM-ACCUM / 200
038300         MOVE 'Y' TO EMT-MA200-VALID-SW (MT-IX2)
038400     ELSE
038500         MOVE ZERO TO EMT-MA200-PRICE (MT-IX2)
038600         MOVE 'N' TO EMT-MA200-VALID-SW (MT-IX2)
038700     END-IF.
038800*    1-YEAR AVERAGE - LAST 252 DAYS, OR ALL DAYS IF FEWER.
038900     IF WS-SERIES-DAY-COUNT >= 252
039000         COMPUTE WS-SUM-START-IX = WS-SERIES-DAY-COUNT - 251
039100         MOVE 252 TO WS-SUM-DAYS
039200     ELSE
039300         MOVE 1 TO WS-SUM-START-IX
039400         MOVE WS-SERIES-DAY-COUNT TO WS-SUM-DAYS
039500     END-IF.
039600     PERFORM 2550-SUM-SERIES-RANGE THRU 2550-EXIT.
039700     COMPUTE EMT-AVG1Y-PRICE (MT-IX2) ROUNDED =
039800         WS-SUM-ACCUM / WS-SUM-DAYS.
039900*    6-MONTH RETURN - CONSOLIDATED RULE USES THE STRICTER UNIT-C
040000*    THRESHOLD OF 130 OBSERVATIONS FOR BOTH UNITS, PER THE R1
040100*    NOTE ON RECONCILING THE 126/130 DAY GATES.
040200     IF WS-SERIES-DAY-COUNT >= 130
040300         COMPUTE WS-SUM-IX = WS-SERIES-DAY-COUNT - 126
040400         COMPUTE EMT-R6M-RETURN-PCT (MT-IX2) ROUNDED =
040500             ((WS-SERIES-CLOSE (WS-SERIES-DAY-COUNT) -
040600               WS-SERIES-CLOSE (WS-SUM-IX)) /
040700               WS-SERIES-CLOSE (WS-SUM-IX)) * 100
040800         MOVE 'Y' TO EMT-R6M-VALID-SW (MT-IX2)
040900     ELSE
041000         MOVE ZERO TO EMT-R6M-RETURN-PCT (MT-IX2)
041100         MOVE 'N' TO EMT-R6M-VALID-SW (MT-IX2)
041200     END-IF.
041300*    MOMENTUM PERCENT AND UPTREND FLAG - ONLY MEANINGFUL WHEN
041400*    THE 200-DAY AVERAGE ITSELF IS VALID.
041500     IF EMT-MA200-IS-VALID (MT-IX2)
041600         COMPUTE EMT-MOMENTUM-PCT (MT-IX2) ROUNDED =
041700             ((EMT-LATEST-PRICE (MT-IX2) -
041800               EMT-MA200-PRICE (MT-IX2)) /
041900               EMT-MA200-PRICE (MT-IX2)) * 100
042000         IF EMT-LATEST-PRICE (MT-IX2) > EMT-MA200-PRICE (MT-IX2)
042100             MOVE 'Y' TO EMT-UPTREND-SW (MT-IX2)
042200         ELSE
042300             MOVE 'N' TO EMT-UPTREND-SW (MT-IX2)
042400         END-IF
042500     ELSE
042600         MOVE ZERO TO EMT-MOMENTUM-PCT (MT-IX2)
042700         MOVE 'N' TO EMT-UPTREND-SW (MT-IX2)
042800     END-IF.
042900*    VALUATION CLASS (R3A) - REPORTED ON THE SNAPSHOT EVEN THOUGH
043000*    UNIT A DOES NOT ACT ON IT.
043100     IF EMT-LATEST-PRICE (MT-IX2) >
043200             EMT-AVG1Y-PRICE (MT-IX2) * 1.2
043300         SET EMT-VALUATION-OVER (MT-IX2) TO TRUE
043400     ELSE
043500         IF EMT-LATEST-PRICE (MT-IX2) <
043600                 EMT-AVG1Y-PRICE (MT-IX2) * 0.9
043700             SET EMT-VALUATION-UNDER (MT-IX2) TO TRUE
043800         ELSE
043900             SET EMT-VALUATION-FAIR (MT-IX2) TO TRUE
044000         END-IF
044100     END-IF.
044200 2500-EXIT.
044300     EXIT.
044400*
044500*SUMS WS-SUM-DAYS CONSECUTIVE SERIES ENTRIES STARTING AT
044600*WS-SUM-START-IX INTO WS-SUM-ACCUM.
044700 2550-SUM-SERIES-RANGE.
044800     MOVE ZERO TO WS-SUM-ACCUM.
044900     COMPUTE WS-SUM-IX = WS-SUM-START-IX + WS-SUM-DAYS - 1.
045000     PERFORM 2560-ADD-ONE-TERM THRU 2560-EXIT
045100         VARYING WS-SUM-IX FROM WS-SUM-START-IX BY 1
045200         UNTIL WS-SUM-IX > WS-SUM-START-IX + WS-SUM-DAYS - 1.
045300 2550-EXIT.
045400     EXIT.
045500*
045600 2560-ADD-ONE-TERM.
045700     ADD WS-SERIES-CLOSE (WS-SUM-IX) TO WS-SUM-ACCUM.
045800 2560-EXIT.
045900     EXIT.
046000*
046100*RULE R2 - TREND SIGNAL, MOMENTUM SCORE, AND THE SNAPSHOT PRINT.
046200 3000-CLASSIFY-AND-PRINT-SNAPSHOT.
046300     PERFORM 3100-PRINT-SNAPSHOT-HEADER THRU 3100-EXIT.
046400     PERFORM 3200-CLASSIFY-ONE-ETF THRU 3200-EXIT
046500         VARYING WS-RANK-IX FROM 1 BY 1
046600         UNTIL WS-RANK-IX > WS-UNIVERSE-COUNT.
046700 3000-EXIT.
046800     EXIT.
046900*
047000 3100-PRINT-SNAPSHOT-HEADER.
047100     WRITE SNAPRPT-LINE FROM EPR-SNAPSHOT-HDR-LINE.
047200 3100-EXIT.
047300     EXIT.
047400*
047450*    INV-0461 - A SCHEME WITH DATA BUT UNDER 200 DAYS HAS NO
047460*    VALID MA200 AND MUST NOT PRICE OFF THE ZEROED VALUE.
047500 3200-CLASSIFY-ONE-ETF.
047600     SET MT-IX2 TO WS-RANK-IX.
047650     ADD 1 TO WS-ETF-COUNT.
047700     IF EMT-HAS-NO-DATA (MT-IX2)
047800         MOVE 'EXIT' TO EMT-SIGNAL (MT-IX2)
047900         COMPUTE EMT-SCORE (MT-IX2) = -1000
048000     ELSE
048010       IF EMT-MA200-NOT-VALID (MT-IX2)
048020         SET EMT-SIGNAL-EXIT (MT-IX2) TO TRUE
048030         COMPUTE EMT-SCORE (MT-IX2) = -1000
048040       ELSE
048100         IF EMT-LATEST-PRICE (MT-IX2) > EMT-MA200-PRICE (MT-IX2)
048200             SET EMT-SIGNAL-BUY (MT-IX2) TO TRUE
048300         ELSE
048400             IF EMT-LATEST-PRICE (MT-IX2) >
048500                     EMT-MA200-PRICE (MT-IX2) * 0.98
048600                 SET EMT-SIGNAL-HOLD (MT-IX2) TO TRUE
048700             ELSE
048800                 SET EMT-SIGNAL-EXIT (MT-IX2) TO TRUE
048900             END-IF
049000         END-IF
049100         IF EMT-SIGNAL-BUY (MT-IX2) OR EMT-SIGNAL-HOLD (MT-IX2)
049200             MOVE EMT-MOMENTUM-PCT (MT-IX2) TO EMT-SCORE (MT-IX2)
049300         ELSE
049400             COMPUTE EMT-SCORE (MT-IX2) = -1000
049500         END-IF
049550       END-IF
049600     END-IF.
049700     PERFORM 3250-PRINT-SNAPSHOT-DETAIL THRU 3250-EXIT.
049800 3200-EXIT.
049900     EXIT.
050000*
050100 3250-PRINT-SNAPSHOT-DETAIL.
050200     MOVE SPACES TO EPR-SNAPSHOT-DTL-LINE.
050300     MOVE EMT-ETF-ID (MT-IX2) TO EPR-SS-ETF.
050400     IF EMT-HAS-NO-DATA (MT-IX2)
050500         MOVE ZERO TO EPR-SS-PRICE EPR-SS-MA200 EPR-SS-AVG1Y
050600         MOVE 'NO DATA' TO EPR-SS-VALUATION
050700         MOVE '-' TO EPR-SS-UPTREND
050800         MOVE ZERO TO EPR-SS-PCT
050900         MOVE EMT-SIGNAL (MT-IX2) TO EPR-SS-SIGNAL
051000     ELSE
051100         MOVE EMT-LATEST-PRICE (MT-IX2) TO EPR-SS-PRICE
051200         MOVE EMT-MA200-PRICE (MT-IX2) TO EPR-SS-MA200
051300         MOVE EMT-AVG1Y-PRICE (MT-IX2) TO EPR-SS-AVG1Y
051400         MOVE EMT-VALUATION-CLASS (MT-IX2) TO EPR-SS-VALUATION
051500         IF EMT-IN-UPTREND (MT-IX2)
051600             MOVE 'Y' TO EPR-SS-UPTREND
051700         ELSE
051800             MOVE 'N' TO EPR-SS-UPTREND
051900         END-IF
052000         MOVE EMT-MOMENTUM-PCT (MT-IX2) TO EPR-SS-PCT
052100         MOVE EMT-SIGNAL (MT-IX2) TO EPR-SS-SIGNAL
052200     END-IF.
052300     WRITE SNAPRPT-LINE FROM EPR-SNAPSHOT-DTL-LINE.
052400 3250-EXIT.
052500     EXIT.
052600*
052700*ROTATION LIST - ALL BUY/HOLD ETFS RANKED BY SCORE DESCENDING,
052800*WITH LIQUIDBEES APPENDED LAST IF NOT ALREADY QUALIFIED.
052900 4000-BUILD-ROTATION-LIST.
053000     MOVE ZERO TO WS-ROTATION-COUNT.
053100     MOVE 'N' TO WS-LIQUIDBEES-IN-LIST-SW.
053200     PERFORM 4050-CONSIDER-ONE-ETF THRU 4050-EXIT
053300         VARYING WS-RANK-IX FROM 1 BY 1
053400         UNTIL WS-RANK-IX > WS-UNIVERSE-COUNT.
053500     PERFORM 4080-SORT-ROTATION-LIST THRU 4080-EXIT.
053600 4000-EXIT.
053700     EXIT.
053800*
053900 4050-CONSIDER-ONE-ETF.
054000     SET MT-IX2 TO WS-RANK-IX.
054100     IF EMT-SIGNAL-BUY (MT-IX2) OR EMT-SIGNAL-HOLD (MT-IX2)
054200         ADD 1 TO WS-ROTATION-COUNT
054300         SET RANK-IX2 TO WS-ROTATION-COUNT
054400         MOVE WS-RANK-IX TO WS-RANK-ENTRY (RANK-IX2)
054500         IF EMT-ETF-ID (MT-IX2) = 'LIQUIDBEES'
054600             MOVE 'Y' TO WS-LIQUIDBEES-IN-LIST-SW
054700         END-IF
054800     END-IF.
054900 4050-EXIT.
055000     EXIT.
055100*
055200*STRAIGHT SELECTION SORT ON SCORE DESCENDING - THE LIST NEVER
055300*HOLDS MORE THAN 7 ENTRIES SO A SIMPLE PASS IS ADEQUATE.
055400 4080-SORT-ROTATION-LIST.
055500     IF WS-ROTATION-COUNT > 1
055600         PERFORM 4085-SORT-OUTER-PASS THRU 4085-EXIT
055700             VARYING WS-RANK-IX FROM 1 BY 1
055800             UNTIL WS-RANK-IX > WS-ROTATION-COUNT - 1
055900     END-IF.
056000 4080-EXIT.
056100     EXIT.
056200*
056300 4085-SORT-OUTER-PASS.
056400     PERFORM 4090-SORT-INNER-PASS THRU 4090-EXIT
056500         VARYING WS-RANK-IX2 FROM WS-RANK-IX + 1 BY 1
056600         UNTIL WS-RANK-IX2 > WS-ROTATION-COUNT.
056700 4085-EXIT.
056800     EXIT.
056900*
057000 4090-SORT-INNER-PASS.
057100     IF EMT-SCORE (WS-RANK-ENTRY (WS-RANK-IX2)) >
057200             EMT-SCORE (WS-RANK-ENTRY (WS-RANK-IX))
057300         MOVE WS-RANK-ENTRY (WS-RANK-IX) TO WS-RANK-BEST-IX
057400         MOVE WS-RANK-ENTRY (WS-RANK-IX2) TO WS-RANK-ENTRY
057500             (WS-RANK-IX)
057600         MOVE WS-RANK-BEST-IX TO WS-RANK-ENTRY (WS-RANK-IX2)
057700     END-IF.
057800 4090-EXIT.
057900     EXIT.
058000*
058100 4100-PRINT-ROTATION-LIST.
058200     IF WS-ROTATION-COUNT = ZERO
058300         MOVE SPACES TO EPR-ROTATION-LINE
058400         MOVE 1 TO EPR-RT-SEQ
058500         MOVE 'All ETFs weak. Park money in LIQUIDBEES'
058600             TO EPR-RT-TEXT
058700         WRITE SNAPRPT-LINE FROM EPR-ROTATION-LINE
058800     ELSE
058900         IF NOT WS-LIQUIDBEES-IN-LIST
059000             MOVE LIQUIDBEES-LITERAL TO LOOKUP-ETF-ID
059100             PERFORM 1900-FIND-ETF-IN-TABLE THRU 1900-EXIT
059200             ADD 1 TO WS-ROTATION-COUNT
059300             SET RANK-IX2 TO WS-ROTATION-COUNT
059400             MOVE WS-FOUND-IX TO WS-RANK-ENTRY (RANK-IX2)
059500         END-IF
059600         PERFORM 4150-PRINT-ONE-ROTATION-LINE THRU 4150-EXIT
059700             VARYING WS-RANK-IX FROM 1 BY 1
059800             UNTIL WS-RANK-IX > WS-ROTATION-COUNT
059900     END-IF.
060000 4100-EXIT.
060100     EXIT.
060200*
060300 4150-PRINT-ONE-ROTATION-LINE.
060400     SET RANK-IX2 TO WS-RANK-IX.
060500     SET MT-IX2 TO WS-RANK-ENTRY (RANK-IX2).
060600     MOVE SPACES TO EPR-ROTATION-LINE.
060700     MOVE WS-RANK-IX TO EPR-RT-SEQ.
060800     MOVE EMT-ETF-ID (MT-IX2) TO EPR-RT-TEXT.
060900     WRITE SNAPRPT-LINE FROM EPR-ROTATION-LINE.
061000 4150-EXIT.
061100     EXIT.
061200*
061300 9000-TERMINATE-RUN.
061400     CLOSE SNAPRPT-FILE.
061500 9000-EXIT.
061600     EXIT.

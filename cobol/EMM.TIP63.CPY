000100*EMM.TIP63 - ETF-MASTER STATIC CONFIGURATION RECORD.
000200*ONE RECORD PER ETF IN THE FIXED UNIVERSE.  CARRIES THE BUCKET
000300*NAME AND WEIGHTS USED BY ETFBUFF, THE FLAT CORE ALLOCATION
000400*FRACTION USED BY ETFDMOM, AND THE SAFE/LIQUID-PARKING FLAG
000500*SHARED BY ALL THREE PROGRAMS.  IF THIS FILE IS EMPTY OR AN
000600*ETF IS NOT FOUND ON IT, THE PROGRAM FALLS BACK TO THE
000700*DEFAULT-UNIVERSE TABLE BUILT IN WORKING-STORAGE.
000800*FIELDS BELOW EMM-SAFE-FLAG ARE THE AMC/EXCHANGE/REVIEW-TRAIL
000900*DATA CARRIED BY THE SAME EXTRACT - NOT READ BY THE RULE
001000*ENGINE TODAY BUT KEPT HERE SO THE MASTER STAYS ONE RECORD.
001100*KSH 08/12/04.
001200*
001300 01  EMM-ETF-MASTER-RECORD.
001400     05  EMM-ETF-ID                PIC X(12).
001500     05  EMM-BUCKET-NM             PIC X(8).
001600         88  EMM-BUCKET-INDIA          VALUE 'INDIA   '.
001700         88  EMM-BUCKET-GLOBAL         VALUE 'GLOBAL  '.
001800         88  EMM-BUCKET-METAL          VALUE 'METAL   '.
001900         88  EMM-BUCKET-SAFE           VALUE 'SAFE    '.
002000     05  EMM-WEIGHT-DETAIL.
002100         10  EMM-BUCKET-WEIGHT     PIC 9V9(4).
002200         10  EMM-WITHIN-WEIGHT     PIC 9V9(4).
002300         10  EMM-CORE-ALLOC-PCT    PIC 9V9(4).
002400     05  EMM-WEIGHT-DETAIL-N REDEFINES EMM-WEIGHT-DETAIL
002500                                   PIC 9(15).
002600     05  EMM-SAFE-FLAG             PIC X(1).
002700         88  EMM-SAFE-ETF              VALUE 'Y'.
002800         88  EMM-SAFE-ETF-NO           VALUE 'N'.
002900     05  EMM-AMC-CD                PIC X(4).
003000         88  EMM-AMC-IS-NIPP           VALUE 'NIPP'.
003100         88  EMM-AMC-IS-SBI            VALUE 'SBI '.
003200         88  EMM-AMC-IS-ICIC           VALUE 'ICIC'.
003300     05  EMM-EXCHANGE-CD           PIC X(4).
003400         88  EMM-EXCHANGE-IS-NSE       VALUE 'NSE '.
003500         88  EMM-EXCHANGE-IS-BSE       VALUE 'BSE '.
003600     05  EMM-BENCHMARK-INDEX-CD    PIC X(10).
003700     05  EMM-EXPENSE-RATIO-PCT     PIC 9V9(4).
003800     05  EMM-INCEPTION-DT.
003900         10  EMM-INC-YYYY          PIC 9(4).
004000         10  EMM-INC-MM            PIC 9(2).
004100         10  EMM-INC-DD            PIC 9(2).
004200     05  EMM-INCEPTION-DT-NUM REDEFINES EMM-INCEPTION-DT
004300                                   PIC 9(8).
004400     05  EMM-ACTIVE-FLAG           PIC X(1).
004500         88  EMM-ACTIVE-YES            VALUE 'Y'.
004600         88  EMM-ACTIVE-NO             VALUE 'N'.
004700     05  EMM-LAST-REVIEW-DT.
004800         10  EMM-LRD-YYYY          PIC 9(4).
004900         10  EMM-LRD-MM            PIC 9(2).
005000         10  EMM-LRD-DD            PIC 9(2).
005100     05  EMM-LAST-REVIEWED-BY      PIC X(8).
005200     05  FILLER                    PIC X(8).

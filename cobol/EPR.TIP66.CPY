000100*EPR.TIP66 - SNAPSHOT/ROTATION/RECOMMENDATION PRINT-LINE LAYOUTS.
000200*SHARED BY ETFMOM, ETFDMOM AND ETFBUFF FOR THE SNAPSHOT-REPORT
000300*FILE.  HEADER CAPTION LINES REDEFINE THE DETAIL LINE THEY SIT
000400*ABOVE SO THE TWO STAY COLUMN-ALIGNED WHEN ONE OF THEM CHANGES.
000500*
000600 01  EPR-RUN-DATE-LINE.
000700     05  FILLER                    PIC X(17)
000800              VALUE 'ETF RULE ENGINE '.
000900     05  EPR-RDL-RUN-DT            PIC X(10).
001000     05  FILLER                    PIC X(53) VALUE SPACES.
001100*
001200 01  EPR-SNAPSHOT-HDR-LINE.
001300     05  FILLER                    PIC X(12) VALUE 'ETF'.
001400     05  FILLER                    PIC X(2)  VALUE SPACES.
001500     05  FILLER                    PIC X(10) VALUE 'PRICE'.
001600     05  FILLER                    PIC X(2)  VALUE SPACES.
001700     05  FILLER                    PIC X(10) VALUE '200-DMA'.
001800     05  FILLER                    PIC X(2)  VALUE SPACES.
001900     05  FILLER                    PIC X(10) VALUE '1Y-AVG'.
002000     05  FILLER                    PIC X(2)  VALUE SPACES.
002100     05  FILLER                    PIC X(12) VALUE 'VALUATION'.
002200     05  FILLER                    PIC X(2)  VALUE SPACES.
002300     05  FILLER                    PIC X(3)  VALUE 'UP'.
002400     05  FILLER                    PIC X(2)  VALUE SPACES.
002500     05  FILLER                    PIC X(10) VALUE 'PCT'.
002600     05  FILLER                    PIC X(2)  VALUE SPACES.
002700     05  FILLER                    PIC X(12) VALUE 'SIGNAL'.
002800     05  FILLER                    PIC X(6)  VALUE SPACES.
002900*
003000 01  EPR-SNAPSHOT-DTL-LINE REDEFINES EPR-SNAPSHOT-HDR-LINE.
003100     05  EPR-SS-ETF                PIC X(12).
003200     05  FILLER                    PIC X(2).
003300     05  EPR-SS-PRICE              PIC Z(6)9.99-.
003400     05  FILLER                    PIC X(2).
003500     05  EPR-SS-MA200              PIC Z(6)9.99-.
003600     05  FILLER                    PIC X(2).
003700     05  EPR-SS-AVG1Y              PIC Z(6)9.99-.
003800     05  FILLER                    PIC X(2).
003900     05  EPR-SS-VALUATION          PIC X(12).
004000     05  FILLER                    PIC X(2).
004100     05  EPR-SS-UPTREND            PIC X(3).
004200     05  FILLER                    PIC X(2).
004300     05  EPR-SS-PCT                PIC Z(4)9.99-.
004400     05  FILLER                    PIC X(2).
004500     05  EPR-SS-SIGNAL             PIC X(12).
004600     05  FILLER                    PIC X(6).
004700*
004800 01  EPR-ROTATION-LINE.
004900     05  EPR-RT-SEQ                PIC Z9.
005000     05  FILLER                    PIC X(2)  VALUE SPACES.
005100     05  EPR-RT-TEXT               PIC X(60).
005200*
005300 01  EPR-RECOMM-HDR-LINE.
005400     05  FILLER                    PIC X(12) VALUE 'ETF'.
005500     05  FILLER                    PIC X(2)  VALUE SPACES.
005600     05  FILLER                    PIC X(8)  VALUE 'BUCKET'.
005700     05  FILLER                    PIC X(2)  VALUE SPACES.
005800     05  FILLER                    PIC X(12) VALUE 'VALUATION'.
005900     05  FILLER                    PIC X(2)  VALUE SPACES.
006000     05  FILLER                    PIC X(9)  VALUE 'TARGET %'.
006100     05  FILLER                    PIC X(2)  VALUE SPACES.
006200     05  FILLER                    PIC X(11) VALUE 'CURRENT RS'.
006300     05  FILLER                    PIC X(2)  VALUE SPACES.
006400     05  FILLER                    PIC X(11) VALUE 'TARGET RS'.
006500     05  FILLER                    PIC X(2)  VALUE SPACES.
006600     05  FILLER                    PIC X(20) VALUE 'ACTION'.
006700*
006800 01  EPR-RECOMM-DTL-LINE REDEFINES EPR-RECOMM-HDR-LINE.
006900     05  EPR-RC-ETF                PIC X(12).
007000     05  FILLER                    PIC X(2).
007100     05  EPR-RC-BUCKET             PIC X(8).
007200     05  FILLER                    PIC X(2).
007300     05  EPR-RC-VALUATION          PIC X(12).
007400     05  FILLER                    PIC X(2).
007500     05  EPR-RC-TARGET-PCT         PIC ZZ9.99.
007600     05  FILLER                    PIC X(2).
007700     05  EPR-RC-CURRENT            PIC Z(8)9-.
007800     05  FILLER                    PIC X(2).
007900     05  EPR-RC-TARGET             PIC Z(8)9-.
008000     05  FILLER                    PIC X(2).
008100     05  EPR-RC-ACTION             PIC X(20).
008200*
008300 01  EPR-TOTALS-LINE.
008400     05  EPR-TOT-LABEL             PIC X(24).
008500     05  EPR-TOT-AMOUNT            PIC Z(8)9-.
008600     05  FILLER                    PIC X(10) VALUE SPACES.
008700*
008800 01  EPR-TACTICAL-NOTE-LINE.
008900     05  EPR-TCN-TEXT              PIC X(70).
009000     05  FILLER                    PIC X(10) VALUE SPACES.
009100*
009200 01  EPR-AUDIT-HDR-LINE.
009300     05  FILLER          PIC X(4)  VALUE 'ETF,'.
009400     05  FILLER          PIC X(7)  VALUE 'BUCKET,'.
009500     05  FILLER          PIC X(10) VALUE 'VALUATION,'.
009600     05  FILLER          PIC X(11) VALUE 'TARGET-PCT,'.
009700     05  FILLER          PIC X(11) VALUE 'CURRENT-RS,'.
009800     05  FILLER          PIC X(10) VALUE 'TARGET-RS,'.
009900     05  FILLER          PIC X(6)  VALUE 'ACTION'.
010000     05  FILLER          PIC X(21) VALUE SPACES.
010100*
010200 01  EPR-AUDIT-DTL-LINE.
010300     05  EPR-AUD-ETF               PIC X(12).
010400     05  FILLER                    PIC X(1) VALUE ','.
010500     05  EPR-AUD-BUCKET            PIC X(8).
010600     05  FILLER                    PIC X(1) VALUE ','.
010700     05  EPR-AUD-VALUATION         PIC X(12).
010800     05  FILLER                    PIC X(1) VALUE ','.
010900     05  EPR-AUD-TARGET-PCT        PIC Z9.99.
011000     05  FILLER                    PIC X(1) VALUE ','.
011100     05  EPR-AUD-CURRENT           PIC Z(8)9-.
011200     05  FILLER                    PIC X(1) VALUE ','.
011300     05  EPR-AUD-TARGET            PIC Z(8)9-.
011400     05  FILLER                    PIC X(1) VALUE ','.
011500     05  EPR-AUD-ACTION            PIC X(20).

000100*EMT.TIP64 - PER-ETF METRICS WORK RECORD (RULES R1-R3A).
000200*BUILT IN WORKING-STORAGE FOR EACH ETF IN THE RUN UNIVERSE BY
000300*2000-COMPUTE-METRICS IN EACH OF THE THREE PROGRAMS, THEN RE-USED
000400*FOR THE SNAPSHOT REPORT AND FOR THE UNIT-SPECIFIC RECOMMENDATION
000500*LOGIC THAT FOLLOWS IT.  FIELDS FROM EMT-SERIES-LENGTH ON ARE
000600*CARRIED FOR THE AUDIT TRAIL OF HOW EACH METRIC WAS DERIVED -
000700*NOT PRINTED ON THE SNAPSHOT TODAY.  KSH 08/12/04.
000800*
000900 01  EMT-METRICS-RECORD.
001000     15  EMT-ETF-ID                PIC X(12).
001100     15  EMT-ETF-ID-PARTS REDEFINES EMT-ETF-ID.
001200         20  EMT-ETF-AMC-CD        PIC X(4).
001300         20  EMT-ETF-SCHEME-CD     PIC X(8).
001400     15  EMT-LATEST-PRICE          PIC S9(7)V9(4)
001500              SIGN TRAILING SEPARATE.
001600     15  EMT-MA200-PRICE           PIC S9(7)V9(4)
001700              SIGN TRAILING SEPARATE.
001800     15  EMT-AVG1Y-PRICE           PIC S9(7)V9(4)
001900              SIGN TRAILING SEPARATE.
002000     15  EMT-MA200-VALID-SW        PIC X(1).
002100         88  EMT-MA200-IS-VALID        VALUE 'Y'.
002200         88  EMT-MA200-NOT-VALID       VALUE 'N'.
002300     15  EMT-R6M-RETURN-PCT        PIC S9(4)V9(2)
002400              SIGN TRAILING SEPARATE.
002500     15  EMT-R6M-VALID-SW          PIC X(1).
002600         88  EMT-R6M-IS-VALID          VALUE 'Y'.
002700         88  EMT-R6M-NOT-VALID         VALUE 'N'.
002800     15  EMT-MOMENTUM-PCT          PIC S9(4)V9(2)
002900              SIGN TRAILING SEPARATE.
003000     15  EMT-VALUATION-CLASS       PIC X(12).
003100         88  EMT-VALUATION-OVER        VALUE 'OVERVALUED  '.
003200         88  EMT-VALUATION-UNDER       VALUE 'UNDERVALUED '.
003300         88  EMT-VALUATION-FAIR        VALUE 'FAIR        '.
003400     15  EMT-UPTREND-SW            PIC X(1).
003500         88  EMT-IN-UPTREND            VALUE 'Y'.
003600         88  EMT-NOT-UPTREND           VALUE 'N'.
003700     15  EMT-NO-DATA-SW            PIC X(1).
003800         88  EMT-HAS-NO-DATA           VALUE 'Y'.
003900         88  EMT-HAS-DATA              VALUE 'N'.
004000     15  EMT-SERIES-LENGTH         PIC 9(4).
004100     15  EMT-CALC-VERSION-CD       PIC X(4).
004200     15  EMT-AS-OF-DT.
004300         20  EMT-AOD-YYYY          PIC 9(4).
004400         20  EMT-AOD-MM            PIC 9(2).
004500         20  EMT-AOD-DD            PIC 9(2).
004600     15  EMT-AS-OF-DT-NUM REDEFINES EMT-AS-OF-DT
004700                                   PIC 9(8).
004800     15  EMT-DATA-SOURCE-CD        PIC X(4).
004900         88  EMT-SOURCE-IS-RTA         VALUE 'RTA '.
005000         88  EMT-SOURCE-IS-AMFI        VALUE 'AMFI'.
005100     15  EMT-RANK-BAND-CD          PIC X(1).
005200         88  EMT-RANK-BAND-HIGH        VALUE 'H'.
005300         88  EMT-RANK-BAND-MID         VALUE 'M'.
005400         88  EMT-RANK-BAND-LOW         VALUE 'L'.
005500     15  FILLER                    PIC X(5).

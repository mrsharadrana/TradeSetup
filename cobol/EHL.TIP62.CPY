000100*EHL.TIP62 - ETF HOLDINGS RECORD.
000200*ONE RECORD PER ETF CURRENTLY HELD, PLUS A SINGLE NEWCASH
000300*RECORD CARRYING UNINVESTED CASH (ETFBUFF ONLY - ETFDMOM DOES
000400*NOT EXPECT A NEWCASH RECORD IN ITS INPUT).  LAYOUT CARRIES
000500*THE FULL CUSTODIAN FEED - THE RULE ENGINE ONLY CONSUMES
000600*EHL-ETF-ID AND EHL-HOLDING-AMT, THE REST RIDES ALONG FOR THE
000700*RECONCILIATION JOBS THAT SHARE THIS FILE.  RKV 01/17/94.
000800*
000900 01  EHL-HOLDINGS-RECORD.
001000     05  EHL-ETF-ID                PIC X(12).
001100         88  EHL-NEWCASH-ENTRY         VALUE 'NEWCASH     '.
001200     05  EHL-SOURCE-SYS-CD          PIC X(4).
001300         88  EHL-SOURCE-IS-RTA          VALUE 'RTA '.
001400         88  EHL-SOURCE-IS-CUSTODIAN    VALUE 'CUST'.
001500         88  EHL-SOURCE-IS-MANUAL       VALUE 'MANL'.
001600     05  EHL-FOLIO-NO               PIC X(10).
001700     05  EHL-AS-OF-DT.
001800         10  EHL-AOD-YYYY           PIC 9(4).
001900         10  EHL-AOD-MM             PIC 9(2).
002000         10  EHL-AOD-DD             PIC 9(2).
002100     05  EHL-AS-OF-DT-NUM REDEFINES EHL-AS-OF-DT
002200                                    PIC 9(8).
002300     05  EHL-HOLDING-UNITS          PIC 9(9)V9(3).
002400     05  EHL-HOLDING-AMT            PIC S9(9)V9(2)
002500              SIGN TRAILING SEPARATE.
002600     05  EHL-COST-BASIS-AMT         PIC S9(9)V9(2)
002700              SIGN TRAILING SEPARATE.
002800     05  EHL-RECORD-STATUS-CD       PIC X(1).
002900         88  EHL-STATUS-ACTIVE          VALUE 'A'.
003000         88  EHL-STATUS-CLOSED          VALUE 'C'.
003100         88  EHL-STATUS-PENDING         VALUE 'P'.
003200     05  EHL-LOCK-SW                PIC X(1).
003300         88  EHL-IS-LOCKED              VALUE 'Y'.
003400         88  EHL-IS-UNLOCKED            VALUE 'N'.
003500     05  EHL-LAST-UPDATE-DT.
003600         10  EHL-LUD-YYYY           PIC 9(4).
003700         10  EHL-LUD-MM             PIC 9(2).
003800         10  EHL-LUD-DD             PIC 9(2).
003900     05  EHL-LAST-UPDATE-BY         PIC X(8).
004000     05  EHL-BATCH-ID               PIC 9(6).
004100     05  FILLER                     PIC X(10).

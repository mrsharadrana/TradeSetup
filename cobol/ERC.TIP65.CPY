000100*ERC.TIP65 - RECOMMENDATION RECORD (UNITS B AND C OUTPUT).
000200*WORKING-STORAGE RECORD USED TO ACCUMULATE ONE ROW OF THE
000300*RECOMMENDATIONS TABLE AND, FOR ETFBUFF, ONE ROW OF THE
000400*AUDIT-LOG.  THE HEADER/TRAILER AREAS CARRY THE RUN-DATE,
000500*PORTFOLIO TOTAL AND THE CLOSING BUY/SELL TOTALS.
000600*HDR-RUN-BY/UNIVERSE-CT/DRY-RUN-SW AND THE DETAIL OVERRIDE/
000700*ROUND-LOT/CONFIDENCE FLAGS ARE CARRIED FOR THE OPS RUN-LOG -
000800*NOT ALL ARE SET BY EVERY CALLER TODAY.  RKV 08/12/04.
000900*
001000 01  ERC-RECOMMENDATION-RECORD.
001100     15  ERC-RECORD-TYPE-CD        PIC X(1).
001200         88  ERC-RECORD-IS-HEADER      VALUE 'H'.
001300         88  ERC-RECORD-IS-DETAIL      VALUE 'D'.
001400         88  ERC-RECORD-IS-TRAILER     VALUE 'T'.
001500     15  ERC-HEADER-AREA.
001600         20  ERC-HDR-RUN-DT.
001700             25  ERC-HDR-RUN-YYYY      PIC 9(4).
001800             25  ERC-HDR-RUN-MM        PIC 9(2).
001900             25  ERC-HDR-RUN-DD        PIC 9(2).
002000         20  ERC-HDR-TOTAL-VALUE       PIC S9(9)V9(2)
002100                  SIGN TRAILING SEPARATE.
002200         20  ERC-HDR-RUN-BY            PIC X(8).
002300         20  ERC-HDR-UNIVERSE-CT       PIC 9(5).
002400         20  ERC-HDR-DRY-RUN-SW        PIC X(1).
002500             88  ERC-HDR-IS-DRY-RUN        VALUE 'Y'.
002600             88  ERC-HDR-IS-LIVE-RUN       VALUE 'N'.
002700         20  FILLER                    PIC X(26).
002800     15  ERC-DETAIL-AREA REDEFINES ERC-HEADER-AREA.
002900         20  ERC-ETF-ID                PIC X(12).
003000         20  ERC-BUCKET-OR-SIGNAL      PIC X(8).
003100         20  ERC-VALUATION             PIC X(12).
003200         20  ERC-TARGET-PCT            PIC 9(3)V99.
003300         20  ERC-CURRENT-AMT           PIC S9(9)V9(2)
003400                  SIGN TRAILING SEPARATE.
003500         20  ERC-TARGET-AMT            PIC S9(9)V9(2)
003600                  SIGN TRAILING SEPARATE.
003700         20  ERC-ACTION-TX             PIC X(20).
003800         20  ERC-OVERRIDE-SW           PIC X(1).
003900             88  ERC-IS-OVERRIDE           VALUE 'Y'.
004000             88  ERC-NOT-OVERRIDE          VALUE 'N'.
004100         20  ERC-ROUND-LOT-SW          PIC X(1).
004200             88  ERC-IS-ROUND-LOT          VALUE 'Y'.
004300             88  ERC-NOT-ROUND-LOT         VALUE 'N'.
004400         20  ERC-CONFIDENCE-CD         PIC X(1).
004500             88  ERC-CONFIDENCE-HIGH       VALUE 'H'.
004600             88  ERC-CONFIDENCE-MED        VALUE 'M'.
004700             88  ERC-CONFIDENCE-LOW        VALUE 'L'.
004800     15  ERC-TRAILER-AREA REDEFINES ERC-HEADER-AREA.
004900         20  ERC-TRL-RECORD-CT         PIC 9(5).
005000         20  ERC-TRL-TOTAL-BUY         PIC S9(9)V9(2)
005100                  SIGN TRAILING SEPARATE.
005200         20  ERC-TRL-TOTAL-SELL        PIC S9(9)V9(2)
005300                  SIGN TRAILING SEPARATE.
005400         20  ERC-TRL-RUN-STATUS-CD     PIC X(6).
005500             88  ERC-TRL-STATUS-NORMAL     VALUE 'NORMAL'.
005600             88  ERC-TRL-STATUS-CAPPED     VALUE 'CAPPED'.
005700         20  FILLER                    PIC X(19).

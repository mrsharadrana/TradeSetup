000100*****************************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    ETFDMOM.
000500 AUTHOR.        K SHARMA. MODIFIED BY R VENKATESAN.
000600 INSTALLATION.  CAPGOLD SECURITIES DATA CENTER.
000700 DATE-WRITTEN.  05/11/1992.
000800 DATE-COMPILED. 05/11/1992.
000900 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
001000*****************************************************************
001100*    PROGRAM ......... ETFDMOM
001200*    DESCRIPTION ..... CORE PLUS MOMENTUM ALLOCATOR FOR THE HOUSE
001300*                       FIVE-SCHEME CORE SLEEVE (NIFTYBEES,
001400*                       BANKBEES, GOLDBEES, SILVERIETF,
001500*                       LIQUIDBEES).  BLENDS A FLAT CORE
001600*                       ALLOCATION WITH A SINGLE TOP-MOMENTUM
001700*                       TACTICAL TILT AND PRICES THE RESULT
001800*                       AGAINST CURRENT HOLDINGS IN RUPEES.
001900*    CHANGE LOG .....
002000*    ------------------------------------------------------
002100*    DATE      BY   TICKET     DESCRIPTION
002200*    --------  ---  ---------  -----------------------------
002300*    05/11/92  KSH  INV-0148   ORIGINAL PROGRAM WRITTEN.
002400*    09/14/92  RKV  INV-0163   ADDED ETF-MASTER OVERRIDE OF
002500*                              THE FIVE-SCHEME DEFAULT TABLE.
002600*    01/06/93  KSH  INV-0177   CORE ACTION NOW FORCES TARGET
002700*                              TO ZERO ON REDUCE/EXIT.
002800*    06/29/93  RKV  INV-0204   MOMENTUM OVERLAY FALLS BACK TO
002900*                              LIQUIDBEES WHEN NO CANDIDATE
003000*                              QUALIFIES.
003100*    12/02/93  KSH  INV-0226   SERIES TABLE WIDENED TO 756
003200*                              DAYS TO MATCH THE ROTATION JOB.
003300*    05/19/94  RKV  INV-0251   FIXED DECIMAL TRUNCATION ON
003400*                              RUPEE ACTION AMOUNTS.
003500*    11/08/94  KSH  INV-0271   HOLDINGS FILE NOW TOLERATED
003600*                              MISSING - TREATED AS ZERO HELD.
003700*    04/03/95  RKV  INV-0294   6-MONTH RETURN GATE RAISED TO
003800*                              130 OBSERVATIONS TO MATCH THE
003900*                              BUFFETT JOB.
004000*    09/25/96  KSH  INV-0336   RECOMMENDATION TABLE COLUMN
004100*                              WIDTHS REALIGNED.
004200*    02/14/97  RKV  INV-0352   ADDED CORE ACTION TEXT TO THE
004300*                              RECOMMENDATION ROW.
004400*    11/04/98  KSH  Y2K-0043   CENTURY WINDOWING REMOVED -
004500*                              FULL 4-DIGIT YEAR THROUGHOUT.
004600*    06/21/99  RKV  Y2K-0079   YEAR-END Y2K SIGN-OFF RUN -
004700*                              NO CODE CHANGE REQUIRED.
004800*    08/30/01  KSH  INV-0411   LIQUIDBEES BASE TARGET RAISED
004900*                              TO 10 PCT PER DESK REQUEST.
005000*    09/30/03  RKV  INV-0456   ACTION THRESHOLD COMMENT
005100*                              CLARIFIED - AUDIT FIND 03-17.
005150*    08/12/04  KSH  INV-0494   EMT-TARGET-PCT REPACKED TO
005160*                              DISPLAY - COMP-3 WAS NOT A
005170*                              HOUSE HABIT FOR PERCENT FIELDS.
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS NUMERIC-SIGN IS "+-"
005800         FOR "0123456789+-"
005900     UPSI-0 ON STATUS IS DRY-RUN-REQUESTED
006000     UPSI-0 OFF STATUS IS NORMAL-RUN-REQUESTED.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PRICEHST-FILE ASSIGN TO PRICEHST
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-PRICEHST-STATUS.
006700     SELECT ETFMSTR-FILE ASSIGN TO ETFMSTR
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-ETFMSTR-STATUS.
007100     SELECT HOLDINGS-FILE ASSIGN TO HOLDINGS
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-HOLDINGS-STATUS.
007500     SELECT SNAPRPT-FILE ASSIGN TO SNAPRPT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-SNAPRPT-STATUS.
007800*****************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  PRICEHST-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400     COPY EPH.TIP61.
008500 FD  ETFMSTR-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800     COPY EMM.TIP63.
008900 FD  HOLDINGS-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200     COPY EHL.TIP62.
009300 FD  SNAPRPT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD.
009600 01  SNAPRPT-LINE                  PIC X(80).
009700*****************************************************************
009800 WORKING-STORAGE SECTION.
009900 01  WS-FILE-STATUSES.
010000     05  WS-PRICEHST-STATUS        PIC X(2) VALUE SPACES.
010100     05  WS-ETFMSTR-STATUS         PIC X(2) VALUE SPACES.
010200     05  WS-HOLDINGS-STATUS        PIC X(2) VALUE SPACES.
010300     05  WS-SNAPRPT-STATUS         PIC X(2) VALUE SPACES.
010350     05  FILLER                    PIC X(2).
010400*
010500 01  WS-SWITCHES.
010600     05  WS-EOF-PRICE-SW           PIC X(1) VALUE 'N'.
010700         88  WS-EOF-PRICE              VALUE 'Y'.
010800     05  WS-EOF-MASTER-SW          PIC X(1) VALUE 'N'.
010900         88  WS-EOF-MASTER             VALUE 'Y'.
011000     05  WS-EOF-HOLDINGS-SW        PIC X(1) VALUE 'N'.
011100         88  WS-EOF-HOLDINGS           VALUE 'Y'.
011200     05  WS-CANDIDATE-FOUND-SW     PIC X(1) VALUE 'N'.
011300         88  WS-CANDIDATE-FOUND        VALUE 'Y'.
011400     05  FILLER                    PIC X(2) VALUE SPACES.
011500*
011600 01  WS-COUNTERS COMP.
011700     05  WS-UNIVERSE-COUNT         PIC S9(4) VALUE 5.
011800     05  WS-DU-IX                  PIC S9(4) VALUE ZERO.
011900     05  WS-FOUND-IX               PIC S9(4) VALUE ZERO.
012000     05  WS-SERIES-DAY-COUNT       PIC S9(4) VALUE ZERO.
012100     05  WS-SHIFT-IX               PIC S9(4) VALUE ZERO.
012200     05  WS-SUM-IX                 PIC S9(4) VALUE ZERO.
012300     05  WS-SUM-START-IX           PIC S9(4) VALUE ZERO.
012400     05  WS-SUM-DAYS               PIC S9(4) VALUE ZERO.
012500     05  WS-REC-IX                 PIC S9(4) VALUE ZERO.
012600     05  WS-BEST-IX                PIC S9(4) VALUE ZERO.
012700     05  FILLER                    PIC S9(4) VALUE ZERO.
012800*
012900 01  WS-CURRENT-GROUP-ID           PIC X(12) VALUE SPACES.
013000 01  LOOKUP-ETF-ID                 PIC X(12) VALUE SPACES.
013100 01  LIQUIDBEES-LITERAL            PIC X(12) VALUE 'LIQUIDBEES'.
013200*
013300*SERIES TABLE - UP TO 756 TRADING DAYS OF CLOSES FOR THE SCHEME
013400*CURRENTLY BEING ACCUMULATED.  CARRIED IN DISPLAY FORM - THIS
013500*IS MONEY, NOT A COUNTER.
013600 01  WS-PRICE-SERIES.
013700     05  WS-SERIES-CLOSE OCCURS 756 TIMES
013800                                  PIC S9(7)V9(4).
013900     05  FILLER                    PIC X(4) VALUE SPACES.
014000*
014100*DEFAULT CORE SLEEVE - THE FIVE SCHEMES ETFDMOM ACTS ON,
014200*LOADED AS A LITERAL TABLE THEN OVERRIDDEN BY WHATEVER TURNS
014300*UP ON THE ETF-MASTER FILE.  REDEFINES AS AN OCCURS TABLE
014400*PER THE SHOP STANDARD.
014500 01  WS-DEFAULT-CORE-LIST.
014600     05  FILLER.
014700         10  FILLER                PIC X(12) VALUE 'NIFTYBEES'.
014800         10  FILLER                PIC X(8)  VALUE 'INDIA'.
014900         10  FILLER                PIC 9V9999 VALUE 0.4500.
015000         10  FILLER                PIC X(1)  VALUE 'N'.
015100     05  FILLER.
015200         10  FILLER                PIC X(12) VALUE 'BANKBEES'.
015300         10  FILLER                PIC X(8)  VALUE 'INDIA'.
015400         10  FILLER                PIC 9V9999 VALUE 0.2000.
015500         10  FILLER                PIC X(1)  VALUE 'N'.
015600     05  FILLER.
015700         10  FILLER                PIC X(12) VALUE 'GOLDBEES'.
015800         10  FILLER                PIC X(8)  VALUE 'METAL'.
015900         10  FILLER                PIC 9V9999 VALUE 0.1500.
016000         10  FILLER                PIC X(1)  VALUE 'N'.
016100     05  FILLER.
016200         10  FILLER                PIC X(12) VALUE 'SILVERIETF'.
016300         10  FILLER                PIC X(8)  VALUE 'METAL'.
016400         10  FILLER                PIC 9V9999 VALUE 0.0500.
016500         10  FILLER                PIC X(1)  VALUE 'N'.
016600     05  FILLER.
016700         10  FILLER                PIC X(12) VALUE 'LIQUIDBEES'.
016800         10  FILLER                PIC X(8)  VALUE 'SAFE'.
016900         10  FILLER                PIC 9V9999 VALUE 0.1000.
017000         10  FILLER                PIC X(1)  VALUE 'Y'.
017100 01  WS-DEFAULT-CORE-R REDEFINES WS-DEFAULT-CORE-LIST.
017200     05  WS-DC-ENTRY OCCURS 5 TIMES INDEXED BY DC-IX.
017300         10  WS-DC-ETF-ID          PIC X(12).
017400         10  WS-DC-BUCKET          PIC X(8).
017500         10  WS-DC-CORE-ALLOC      PIC 9V9999.
017600         10  WS-DC-SAFE-FLAG       PIC X(1).
017700*
017800*RUNTIME METRICS TABLE - ONE ENTRY PER SCHEME IN THE CORE
017900*SLEEVE.  CARRIES THE R1/R3A METRICS PLUS THE WORK FIELDS
018000*THIS PROGRAM NEEDS TO HOLD THE CORE ACTION AND TARGET.
018100 01  WS-METRICS-TABLE.
018200     05  EMT-ENTRY OCCURS 5 TIMES INDEXED BY MT-IX2.
018300         COPY EMT.TIP64 REPLACING ==01 EMT-METRICS-RECORD== BY
018400             ==10 EMT-REC==.
018500         10  EMT-BUCKET-NM       PIC X(8).
018600         10  EMT-SAFE-FLAG-SW    PIC X(1).
018700             88  EMT-IS-SAFE-ETF     VALUE 'Y'.
018800         10  EMT-CORE-ACTION     PIC X(8).
018900         10  EMT-TARGET-PCT      PIC 9V9999.
019000         10  EMT-CANDIDATE-SW    PIC X(1).
019100             88  EMT-IS-CANDIDATE    VALUE 'Y'.
019200         10  EMT-HOLDING-AMT     PIC S9(9)V9(2)
019300                  SIGN TRAILING SEPARATE.
019400*
019450 77  WS-REBAL-COUNT            PIC S9(4) COMP VALUE ZERO.
019500 01  WS-WORK-FIELDS.
019600     05  WS-SUM-ACCUM              PIC S9(11)V9(4).
019700     05  WS-RUN-DATE-TX            PIC X(10) VALUE '1994-07-12'.
019800     05  WS-TOTAL-INVESTED         PIC S9(9)V9(2)
019900              SIGN TRAILING SEPARATE VALUE ZERO.
020000     05  WS-DIFF-AMT               PIC S9(9)V9(2)
020100              SIGN TRAILING SEPARATE.
020200     05  WS-ACTION-AMT             PIC S9(9) VALUE ZERO.
020300     05  WS-ACTION-AMT-ED          PIC Z(8)9.
020400     05  WS-ACTION-TX              PIC X(20).
020500     05  FILLER                    PIC X(4) VALUE SPACES.
020600*
020700     COPY EPR.TIP66.
020800*
020900*RECOMMENDATION WORK TABLE - ONE ENTRY PER SCHEME, PRINTED BY
021000*5000-PRINT-RECOMMENDATIONS.  ALL FIVE ENTRIES ARE DETAIL ROWS.
021100 01  WS-RECOMM-TABLE.
021200     05  ERC-ENTRY OCCURS 5 TIMES INDEXED BY RC-IX2.
021300         COPY ERC.TIP65 REPLACING
021400             ==01 ERC-RECOMMENDATION-RECORD== BY ==10 ERC-REC==.
021500*****************************************************************
021600 PROCEDURE DIVISION.
021700*
021800 0000-MAIN-CONTROL.
021900     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
022000     PERFORM 1500-LOAD-HOLDINGS THRU 1500-EXIT.
022100     PERFORM 2000-LOAD-PRICE-HISTORY THRU 2000-EXIT.
022200     PERFORM 3000-PRINT-SNAPSHOT THRU 3000-EXIT.
022300     PERFORM 4000-BUILD-RECOMMENDATIONS THRU 4000-EXIT.
022400     PERFORM 5000-PRINT-RECOMMENDATIONS THRU 5000-EXIT.
022500     PERFORM 9000-TERMINATE-RUN THRU 9000-EXIT.
022600     STOP RUN.
022700*
022800 1000-INITIALIZE-RUN.
022900     OPEN OUTPUT SNAPRPT-FILE.
023000     MOVE SPACES TO EPR-RUN-DATE-LINE.
023100     MOVE WS-RUN-DATE-TX TO EPR-RDL-RUN-DT.
023200     WRITE SNAPRPT-LINE FROM EPR-RUN-DATE-LINE.
023300     PERFORM 1100-LOAD-DEFAULT-CORE THRU 1100-EXIT.
023400     PERFORM 1200-LOAD-ETF-MASTER-FILE THRU 1200-EXIT.
023500 1000-EXIT.
023600     EXIT.
023700*
023800 1100-LOAD-DEFAULT-CORE.
023900     PERFORM 1150-COPY-ONE-DEFAULT THRU 1150-EXIT
024000         VARYING WS-DU-IX FROM 1 BY 1
024100         UNTIL WS-DU-IX > WS-UNIVERSE-COUNT.
024200 1100-EXIT.
024300     EXIT.
024400*
024500 1150-COPY-ONE-DEFAULT.
024600     SET MT-IX2 TO WS-DU-IX.
024700     SET DC-IX TO WS-DU-IX.
024800     MOVE WS-DC-ETF-ID (DC-IX)    TO EMT-ETF-ID (MT-IX2).
024900     MOVE WS-DC-BUCKET (DC-IX)    TO EMT-BUCKET-NM (MT-IX2).
025000     MOVE WS-DC-CORE-ALLOC (DC-IX) TO EMT-TARGET-PCT (MT-IX2).
025100     MOVE WS-DC-SAFE-FLAG (DC-IX) TO EMT-SAFE-FLAG-SW (MT-IX2).
025200     MOVE ZERO                   TO EMT-LATEST-PRICE (MT-IX2)
025300                                     EMT-MA200-PRICE (MT-IX2)
025400                                     EMT-AVG1Y-PRICE (MT-IX2)
025500                                     EMT-R6M-RETURN-PCT (MT-IX2)
025600                                     EMT-MOMENTUM-PCT (MT-IX2)
025700                                     EMT-HOLDING-AMT (MT-IX2).
025800     MOVE 'N'                    TO EMT-MA200-VALID-SW (MT-IX2).
025900     MOVE 'N'                    TO EMT-R6M-VALID-SW (MT-IX2).
026000     MOVE 'N'                    TO EMT-UPTREND-SW (MT-IX2).
026100     MOVE 'N'                    TO EMT-CANDIDATE-SW (MT-IX2).
026200     MOVE SPACES                 TO EMT-VALUATION-CLASS (MT-IX2).
026300     MOVE SPACES                 TO EMT-CORE-ACTION (MT-IX2).
026400     MOVE 'Y'                    TO EMT-NO-DATA-SW (MT-IX2).
026500 1150-EXIT.
026600     EXIT.
026700*
026800 1200-LOAD-ETF-MASTER-FILE.
026900     OPEN INPUT ETFMSTR-FILE.
027000     IF WS-ETFMSTR-STATUS NOT = '00'
027100         CLOSE ETFMSTR-FILE
027200         GO TO 1200-EXIT.
027300     PERFORM 1250-READ-MASTER-RECORD THRU 1250-EXIT.
027400     PERFORM 1260-APPLY-MASTER-RECORD THRU 1260-EXIT
027500         UNTIL WS-EOF-MASTER.
027600     CLOSE ETFMSTR-FILE.
027700 1200-EXIT.
027800     EXIT.
027900*
028000 1250-READ-MASTER-RECORD.
028100     READ ETFMSTR-FILE
028200         AT END SET WS-EOF-MASTER TO TRUE.
028300 1250-EXIT.
028400     EXIT.
028500*
028600 1260-APPLY-MASTER-RECORD.
028700     MOVE EMM-ETF-ID TO LOOKUP-ETF-ID.
028800     PERFORM 1900-FIND-ETF-IN-TABLE THRU 1900-EXIT.
028900     IF WS-FOUND-IX > ZERO
029000         SET MT-IX2 TO WS-FOUND-IX
029100         MOVE EMM-ETF-ID          TO EMT-ETF-ID (MT-IX2)
029200         MOVE EMM-BUCKET-NM       TO EMT-BUCKET-NM (MT-IX2)
029300         MOVE EMM-CORE-ALLOC-PCT  TO EMT-TARGET-PCT (MT-IX2)
029400         MOVE EMM-SAFE-FLAG       TO EMT-SAFE-FLAG-SW (MT-IX2)
029500     END-IF.
029600     PERFORM 1250-READ-MASTER-RECORD THRU 1250-EXIT.
029700 1260-EXIT.
029800     EXIT.
029900*
030000*GENERIC LOOKUP - SEARCHES THE METRICS TABLE FOR THE ETF-ID IN
030100*LOOKUP-ETF-ID, RETURNS ITS SUBSCRIPT IN WS-FOUND-IX (ZERO IF
030200*NOT ON THE CORE SLEEVE).  CALLED FROM SEVERAL PARAGRAPHS.
030300 1900-FIND-ETF-IN-TABLE.
030400     MOVE ZERO TO WS-FOUND-IX.
030500     PERFORM 1950-TEST-ONE-ENTRY THRU 1950-EXIT
030600         VARYING WS-REC-IX FROM 1 BY 1
030700         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT
030800            OR WS-FOUND-IX > ZERO.
030900 1900-EXIT.
031000     EXIT.
031100*
031200 1950-TEST-ONE-ENTRY.
031300     SET MT-IX2 TO WS-REC-IX.
031400     IF EMT-ETF-ID (MT-IX2) = LOOKUP-ETF-ID
031500         MOVE WS-REC-IX TO WS-FOUND-IX
031600     END-IF.
031700 1950-EXIT.
031800     EXIT.
031900*
032000*HOLDINGS ARE TOLERATED MISSING - A DESK THAT HAS NOT YET
032100*BOUGHT ANY OF THE CORE SLEEVE IS TREATED AS ZERO HELD.
032200 1500-LOAD-HOLDINGS.
032300     OPEN INPUT HOLDINGS-FILE.
032400     IF WS-HOLDINGS-STATUS NOT = '00'
032500         CLOSE HOLDINGS-FILE
032600         GO TO 1500-EXIT.
032700     PERFORM 1550-READ-HOLDINGS-RECORD THRU 1550-EXIT.
032800     PERFORM 1560-APPLY-HOLDINGS-RECORD THRU 1560-EXIT
032900         UNTIL WS-EOF-HOLDINGS.
033000     CLOSE HOLDINGS-FILE.
033100 1500-EXIT.
033200     EXIT.
033300*
033400 1550-READ-HOLDINGS-RECORD.
033500     READ HOLDINGS-FILE
033600         AT END SET WS-EOF-HOLDINGS TO TRUE.
033700 1550-EXIT.
033800     EXIT.
033900*
034000 1560-APPLY-HOLDINGS-RECORD.
034100     IF NOT EHL-NEWCASH-ENTRY
034200         MOVE EHL-ETF-ID TO LOOKUP-ETF-ID
034300         PERFORM 1900-FIND-ETF-IN-TABLE THRU 1900-EXIT
034400         IF WS-FOUND-IX > ZERO
034500             SET MT-IX2 TO WS-FOUND-IX
034600             MOVE EHL-HOLDING-AMT TO EMT-HOLDING-AMT (MT-IX2)
034700             ADD EHL-HOLDING-AMT TO WS-TOTAL-INVESTED
034800         END-IF
034900     END-IF.
035000     PERFORM 1550-READ-HOLDINGS-RECORD THRU 1550-EXIT.
035100 1560-EXIT.
035200     EXIT.
035300*
035400 2000-LOAD-PRICE-HISTORY.
035500     OPEN INPUT PRICEHST-FILE.
035600     PERFORM 2050-READ-PRICE-RECORD THRU 2050-EXIT.
035700     PERFORM 2100-PROCESS-ONE-ETF-GROUP THRU 2100-EXIT
035800         UNTIL WS-EOF-PRICE.
035900     CLOSE PRICEHST-FILE.
036000 2000-EXIT.
036100     EXIT.
036200*
036300 2050-READ-PRICE-RECORD.
036400     READ PRICEHST-FILE
036500         AT END SET WS-EOF-PRICE TO TRUE.
036600 2050-EXIT.
036700     EXIT.
036800*
036900 2100-PROCESS-ONE-ETF-GROUP.
037000     MOVE EPH-ETF-ID TO WS-CURRENT-GROUP-ID.
037100     MOVE ZERO TO WS-SERIES-DAY-COUNT.
037200     PERFORM 2150-ACCUMULATE-ONE-DAY THRU 2150-EXIT
037300         UNTIL WS-EOF-PRICE
037400            OR EPH-ETF-ID NOT = WS-CURRENT-GROUP-ID.
037500     MOVE WS-CURRENT-GROUP-ID TO LOOKUP-ETF-ID.
037600     PERFORM 1900-FIND-ETF-IN-TABLE THRU 1900-EXIT.
037700     IF WS-FOUND-IX > ZERO
037800         SET MT-IX2 TO WS-FOUND-IX
037900         PERFORM 2500-COMPUTE-METRICS-FOR-ETF THRU 2500-EXIT
038000     END-IF.
038100 2100-EXIT.
038200     EXIT.
038300*
038400 2150-ACCUMULATE-ONE-DAY.
038500     ADD 1 TO WS-SERIES-DAY-COUNT.
038600     IF WS-SERIES-DAY-COUNT > 756
038700         PERFORM 2160-SHIFT-SERIES-LEFT THRU 2160-EXIT
038800         MOVE 756 TO WS-SERIES-DAY-COUNT
038900     END-IF.
039000     MOVE EPH-CLOSE-PRICE
039100         TO WS-SERIES-CLOSE (WS-SERIES-DAY-COUNT).
039200     PERFORM 2050-READ-PRICE-RECORD THRU 2050-EXIT.
039300 2150-EXIT.
039400     EXIT.
039500*
039600 2160-SHIFT-SERIES-LEFT.
039700     PERFORM 2165-SHIFT-ONE-ELEMENT THRU 2165-EXIT
039800         VARYING WS-SHIFT-IX FROM 2 BY 1 UNTIL WS-SHIFT-IX > 756.
039900 2160-EXIT.
040000     EXIT.
040100*
040200 2165-SHIFT-ONE-ELEMENT.
040300     MOVE WS-SERIES-CLOSE (WS-SHIFT-IX)
040400         TO WS-SERIES-CLOSE (WS-SHIFT-IX - 1).
040500 2165-EXIT.
040600     EXIT.
040700*
040800*RULE R1 - METRIC COMPUTATION, PLUS THE R3A VALUATION CLASS
040900*AND CORE ACTION.  RUNS ONCE PER SCHEME GROUP WITH MT-IX2
041000*ALREADY POINTING AT THE SLEEVE'S SLOT IN THE TABLE.
041100 2500-COMPUTE-METRICS-FOR-ETF.
041200     MOVE 'N' TO EMT-NO-DATA-SW (MT-IX2).
041300     MOVE WS-SERIES-CLOSE (WS-SERIES-DAY-COUNT)
041400         TO EMT-LATEST-PRICE (MT-IX2).
041500     IF WS-SERIES-DAY-COUNT >= 200
041600         MOVE 200 TO WS-SUM-DAYS
041700         COMPUTE WS-SUM-START-IX = WS-SERIES-DAY-COUNT - 199
041800         PERFORM 2550-SUM-SERIES-RANGE THRU 2550-EXIT
041900         COMPUTE EMT-MA200-PRICE (MT-IX2) ROUNDED =
042000             WS-SUM-ACCUM / 200
042100         MOVE 'Y' TO EMT-MA200-VALID-SW (MT-IX2)
042200     ELSE
042300         MOVE ZERO TO EMT-MA200-PRICE (MT-IX2)
042400         MOVE 'N' TO EMT-MA200-VALID-SW (MT-IX2)
042500     END-IF.
042600     IF WS-SERIES-DAY-COUNT >= 252
042700         COMPUTE WS-SUM-START-IX = WS-SERIES-DAY-COUNT - 251
042800         MOVE 252 TO WS-SUM-DAYS
042900     ELSE
043000         MOVE 1 TO WS-SUM-START-IX
043100         MOVE WS-SERIES-DAY-COUNT TO WS-SUM-DAYS
043200     END-IF.
043300     PERFORM 2550-SUM-SERIES-RANGE THRU 2550-EXIT.
043400     COMPUTE EMT-AVG1Y-PRICE (MT-IX2) ROUNDED =
043500         WS-SUM-ACCUM / WS-SUM-DAYS.
043600*    6-MONTH RETURN - CONSOLIDATED RULE USES THE STRICTER
043700*    130-OBSERVATION GATE SHARED WITH THE BUFFETT JOB.
043800     IF WS-SERIES-DAY-COUNT >= 130
043900         COMPUTE WS-SUM-IX = WS-SERIES-DAY-COUNT - 126
044000         COMPUTE EMT-R6M-RETURN-PCT (MT-IX2) ROUNDED =
044100             ((WS-SERIES-CLOSE (WS-SERIES-DAY-COUNT) -
044200               WS-SERIES-CLOSE (WS-SUM-IX)) /
044300               WS-SERIES-CLOSE (WS-SUM-IX)) * 100
044400         MOVE 'Y' TO EMT-R6M-VALID-SW (MT-IX2)
044500     ELSE
044600         MOVE ZERO TO EMT-R6M-RETURN-PCT (MT-IX2)
044700         MOVE 'N' TO EMT-R6M-VALID-SW (MT-IX2)
044800     END-IF.
044900     IF EMT-MA200-IS-VALID (MT-IX2)
045000         COMPUTE EMT-MOMENTUM-PCT (MT-IX2) ROUNDED =
045100             ((EMT-LATEST-PRICE (MT-IX2) -
045200               EMT-MA200-PRICE (MT-IX2)) /
045300               EMT-MA200-PRICE (MT-IX2)) * 100
045400         IF EMT-LATEST-PRICE (MT-IX2) > EMT-MA200-PRICE (MT-IX2)
045500             MOVE 'Y' TO EMT-UPTREND-SW (MT-IX2)
045600         ELSE
045700             MOVE 'N' TO EMT-UPTREND-SW (MT-IX2)
045800         END-IF
045900     ELSE
046000         MOVE ZERO TO EMT-MOMENTUM-PCT (MT-IX2)
046100         MOVE 'N' TO EMT-UPTREND-SW (MT-IX2)
046200     END-IF.
046300     IF EMT-LATEST-PRICE (MT-IX2) >
046400             EMT-AVG1Y-PRICE (MT-IX2) * 1.2
046500         SET EMT-VALUATION-OVER (MT-IX2) TO TRUE
046600     ELSE
046700         IF EMT-LATEST-PRICE (MT-IX2) <
046800                 EMT-AVG1Y-PRICE (MT-IX2) * 0.9
046900             SET EMT-VALUATION-UNDER (MT-IX2) TO TRUE
047000         ELSE
047100             SET EMT-VALUATION-FAIR (MT-IX2) TO TRUE
047200         END-IF
047300     END-IF.
047400 2500-EXIT.
047500     EXIT.
047600*
047700*SUMS WS-SUM-DAYS CONSECUTIVE SERIES ENTRIES STARTING AT
047800*WS-SUM-START-IX INTO WS-SUM-ACCUM.
047900 2550-SUM-SERIES-RANGE.
048000     MOVE ZERO TO WS-SUM-ACCUM.
048100     PERFORM 2560-ADD-ONE-TERM THRU 2560-EXIT
048200         VARYING WS-SUM-IX FROM WS-SUM-START-IX BY 1
048300         UNTIL WS-SUM-IX > WS-SUM-START-IX + WS-SUM-DAYS - 1.
048400 2550-EXIT.
048500     EXIT.
048600*
048700 2560-ADD-ONE-TERM.
048800     ADD WS-SERIES-CLOSE (WS-SUM-IX) TO WS-SUM-ACCUM.
048900 2560-EXIT.
049000     EXIT.
049100*
049200 3000-PRINT-SNAPSHOT.
049300     PERFORM 3100-PRINT-SNAPSHOT-HEADER THRU 3100-EXIT.
049400     PERFORM 3200-PRINT-ONE-SNAPSHOT-LINE THRU 3200-EXIT
049500         VARYING WS-REC-IX FROM 1 BY 1
049600         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
049700 3000-EXIT.
049800     EXIT.
049900*
050000 3100-PRINT-SNAPSHOT-HEADER.
050100     WRITE SNAPRPT-LINE FROM EPR-SNAPSHOT-HDR-LINE.
050200 3100-EXIT.
050300     EXIT.
050400*
050500*UNIT B REPORTS 1Y-AVG AND 6M-RETURN% IN PLACE OF UNIT A'S
050600*MOMENTUM/SIGNAL COLUMNS - THERE IS NO TREND SIGNAL HERE.
050700 3200-PRINT-ONE-SNAPSHOT-LINE.
050800     SET MT-IX2 TO WS-REC-IX.
050900     MOVE SPACES TO EPR-SNAPSHOT-DTL-LINE.
051000     MOVE EMT-ETF-ID (MT-IX2) TO EPR-SS-ETF.
051100     IF EMT-HAS-NO-DATA (MT-IX2)
051200         MOVE ZERO TO EPR-SS-PRICE EPR-SS-MA200 EPR-SS-AVG1Y
051300         MOVE 'NO DATA' TO EPR-SS-VALUATION
051400         MOVE '-' TO EPR-SS-UPTREND
051500         MOVE ZERO TO EPR-SS-PCT
051600         MOVE SPACES TO EPR-SS-SIGNAL
051700     ELSE
051800         MOVE EMT-LATEST-PRICE (MT-IX2) TO EPR-SS-PRICE
051900         MOVE EMT-MA200-PRICE (MT-IX2) TO EPR-SS-MA200
052000         MOVE EMT-AVG1Y-PRICE (MT-IX2) TO EPR-SS-AVG1Y
052100         MOVE EMT-VALUATION-CLASS (MT-IX2) TO EPR-SS-VALUATION
052200         IF EMT-IN-UPTREND (MT-IX2)
052300             MOVE 'Y' TO EPR-SS-UPTREND
052400         ELSE
052500             MOVE 'N' TO EPR-SS-UPTREND
052600         END-IF
052700         IF EMT-R6M-IS-VALID (MT-IX2)
052800             MOVE EMT-R6M-RETURN-PCT (MT-IX2) TO EPR-SS-PCT
052900         ELSE
053000             MOVE ZERO TO EPR-SS-PCT
053100         END-IF
053200         MOVE SPACES TO EPR-SS-SIGNAL
053300     END-IF.
053400     WRITE SNAPRPT-LINE FROM EPR-SNAPSHOT-DTL-LINE.
053500 3200-EXIT.
053600     EXIT.
053700*
053800 4000-BUILD-RECOMMENDATIONS.
053900     PERFORM 4050-DERIVE-ONE-CORE-ACTION THRU 4050-EXIT
054000         VARYING WS-REC-IX FROM 1 BY 1
054100         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
054200     PERFORM 4100-SELECT-MOMENTUM-CANDIDATE THRU 4100-EXIT.
054300     PERFORM 4200-APPLY-MOMENTUM-OVERLAY THRU 4200-EXIT.
054400     PERFORM 4550-BUILD-ONE-RECOMMENDATION THRU 4550-EXIT
054500         VARYING WS-REC-IX FROM 1 BY 1
054600         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
054700 4000-EXIT.
054800     EXIT.
054900*
055000*RULE R3A - CORE ACTION FOR NON-SAFE SCHEMES.  LIQUIDBEES
055100*ALWAYS HOLDS AT ITS FLAT CORE TARGET UNTIL THE OVERLAY RUNS.
055200 4050-DERIVE-ONE-CORE-ACTION.
055300     SET MT-IX2 TO WS-REC-IX.
055350     ADD 1 TO WS-REBAL-COUNT.
055400     IF EMT-IS-SAFE-ETF (MT-IX2)
055500         MOVE 'HOLD' TO EMT-CORE-ACTION (MT-IX2)
055600     ELSE
055700         IF EMT-HAS-NO-DATA (MT-IX2)
055800             MOVE 'REDUCE' TO EMT-CORE-ACTION (MT-IX2)
055900             MOVE ZERO TO EMT-TARGET-PCT (MT-IX2)
056000         ELSE
056100             IF EMT-VALUATION-OVER (MT-IX2)
056200                     OR EMT-NOT-UPTREND (MT-IX2)
056300                 MOVE 'REDUCE' TO EMT-CORE-ACTION (MT-IX2)
056400                 MOVE ZERO TO EMT-TARGET-PCT (MT-IX2)
056500             ELSE
056600                 IF EMT-VALUATION-UNDER (MT-IX2)
056700                     MOVE 'BUY' TO EMT-CORE-ACTION (MT-IX2)
056800                 ELSE
056900                     MOVE 'HOLD' TO EMT-CORE-ACTION (MT-IX2)
057000                 END-IF
057100             END-IF
057200         END-IF
057300     END-IF.
057400 4050-EXIT.
057500     EXIT.
057600*
057700*RULE R3B - MOMENTUM CANDIDATE TEST.  A SCHEME QUALIFIES WHEN
057800*IT IS NOT THE SAFE ETF, HAS DATA, IS NOT OVERVALUED, IS IN
057900*UPTREND, AND HAS A VALID 6-MONTH RETURN STRICTLY ABOVE ZERO.
058000 4100-SELECT-MOMENTUM-CANDIDATE.
058100     MOVE ZERO TO WS-BEST-IX.
058200     MOVE 'N' TO WS-CANDIDATE-FOUND-SW.
058300     PERFORM 4150-TEST-ONE-CANDIDATE THRU 4150-EXIT
058400         VARYING WS-REC-IX FROM 1 BY 1
058500         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
058600 4100-EXIT.
058700     EXIT.
058800*
058900 4150-TEST-ONE-CANDIDATE.
059000     SET MT-IX2 TO WS-REC-IX.
059100     MOVE 'N' TO EMT-CANDIDATE-SW (MT-IX2).
059200     IF NOT EMT-IS-SAFE-ETF (MT-IX2)
059300             AND EMT-HAS-DATA (MT-IX2)
059400             AND NOT EMT-VALUATION-OVER (MT-IX2)
059500             AND EMT-IN-UPTREND (MT-IX2)
059600             AND EMT-R6M-IS-VALID (MT-IX2)
059700             AND EMT-R6M-RETURN-PCT (MT-IX2) > ZERO
059800         MOVE 'Y' TO EMT-CANDIDATE-SW (MT-IX2)
059900         IF WS-BEST-IX = ZERO
060000             MOVE WS-REC-IX TO WS-BEST-IX
060100             MOVE 'Y' TO WS-CANDIDATE-FOUND-SW
060200         ELSE
060300             IF EMT-R6M-RETURN-PCT (MT-IX2) >
060400                     EMT-R6M-RETURN-PCT (WS-BEST-IX)
060500                 MOVE WS-REC-IX TO WS-BEST-IX
060600             END-IF
060700         END-IF
060800     END-IF.
060900 4150-EXIT.
061000     EXIT.
061100*
061200*MOMENTUM OVERLAY - FIVE PERCENT TO THE SINGLE TOP CANDIDATE,
061300*MARKED AS A MOMENTUM BUY, OR FIVE PERCENT TO LIQUIDBEES WHEN
061400*NO SCHEME QUALIFIES THIS RUN.
061500 4200-APPLY-MOMENTUM-OVERLAY.
061600     IF WS-CANDIDATE-FOUND
061700         SET MT-IX2 TO WS-BEST-IX
061800         ADD 0.05 TO EMT-TARGET-PCT (MT-IX2)
061900         MOVE 'BUY-MOM' TO EMT-CORE-ACTION (MT-IX2)
062000     ELSE
062100         MOVE LIQUIDBEES-LITERAL TO LOOKUP-ETF-ID
062200         PERFORM 1900-FIND-ETF-IN-TABLE THRU 1900-EXIT
062300         IF WS-FOUND-IX > ZERO
062400             SET MT-IX2 TO WS-FOUND-IX
062500             ADD 0.05 TO EMT-TARGET-PCT (MT-IX2)
062600             MOVE 'HOLD-NOM' TO EMT-CORE-ACTION (MT-IX2)
062700         END-IF
062800     END-IF.
062900 4200-EXIT.
063000     EXIT.
063100*
063200 4550-BUILD-ONE-RECOMMENDATION.
063300     SET MT-IX2 TO WS-REC-IX.
063400     SET RC-IX2 TO WS-REC-IX.
063500     SET ERC-RECORD-IS-DETAIL (RC-IX2) TO TRUE.
063600     MOVE EMT-ETF-ID (MT-IX2) TO ERC-ETF-ID (RC-IX2).
063700     MOVE EMT-CORE-ACTION (MT-IX2) TO
063800         ERC-BUCKET-OR-SIGNAL (RC-IX2).
063900     IF EMT-HAS-NO-DATA (MT-IX2)
064000         MOVE 'NO DATA' TO ERC-VALUATION (RC-IX2)
064100     ELSE
064200         MOVE EMT-VALUATION-CLASS (MT-IX2) TO
064300             ERC-VALUATION (RC-IX2)
064400     END-IF.
064500     COMPUTE ERC-TARGET-PCT (RC-IX2) ROUNDED =
064600         EMT-TARGET-PCT (MT-IX2) * 100.
064700     MOVE EMT-HOLDING-AMT (MT-IX2) TO ERC-CURRENT-AMT (RC-IX2).
064800     COMPUTE ERC-TARGET-AMT (RC-IX2) ROUNDED =
064900         WS-TOTAL-INVESTED * EMT-TARGET-PCT (MT-IX2).
065000     COMPUTE WS-DIFF-AMT = ERC-TARGET-AMT (RC-IX2) -
065100         EMT-HOLDING-AMT (MT-IX2).
065200     PERFORM 4600-DERIVE-ACTION THRU 4600-EXIT.
065300     MOVE WS-ACTION-TX TO ERC-ACTION-TX (RC-IX2).
065400 4550-EXIT.
065500     EXIT.
065600*
065700*RULE R4 - RUPEE ACTION THRESHOLDS.  WS-DIFF-AMT IS SET BY
065800*THE CALLER BEFORE THIS PARAGRAPH IS PERFORMED.
065900 4600-DERIVE-ACTION.
066000     IF WS-DIFF-AMT > -1000 AND WS-DIFF-AMT < 1000
066100         MOVE 'HOLD' TO WS-ACTION-TX
066200     ELSE
066300         IF WS-DIFF-AMT >= 1000
066400             COMPUTE WS-ACTION-AMT ROUNDED = WS-DIFF-AMT
066500             MOVE WS-ACTION-AMT TO WS-ACTION-AMT-ED
066600             STRING 'BUY RS.' WS-ACTION-AMT-ED
066700                 DELIMITED BY SIZE INTO WS-ACTION-TX
066800         ELSE
066900             COMPUTE WS-ACTION-AMT ROUNDED =
067000                 WS-DIFF-AMT * -1
067100             MOVE WS-ACTION-AMT TO WS-ACTION-AMT-ED
067200             STRING 'SELL RS.' WS-ACTION-AMT-ED
067300                 DELIMITED BY SIZE INTO WS-ACTION-TX
067400         END-IF
067500     END-IF.
067600 4600-EXIT.
067700     EXIT.
067800*
067900 5000-PRINT-RECOMMENDATIONS.
068000     PERFORM 5050-PRINT-RECOMM-HEADER THRU 5050-EXIT.
068100     PERFORM 5100-PRINT-ONE-RECOMMENDATION THRU 5100-EXIT
068200         VARYING WS-REC-IX FROM 1 BY 1
068300         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
068400 5000-EXIT.
068500     EXIT.
068600*
068700 5050-PRINT-RECOMM-HEADER.
068800     WRITE SNAPRPT-LINE FROM EPR-RECOMM-HDR-LINE.
068900 5050-EXIT.
069000     EXIT.
069100*
069200 5100-PRINT-ONE-RECOMMENDATION.
069300     SET RC-IX2 TO WS-REC-IX.
069400     MOVE SPACES TO EPR-RECOMM-DTL-LINE.
069500     MOVE ERC-ETF-ID (RC-IX2) TO EPR-RC-ETF.
069600     MOVE ERC-BUCKET-OR-SIGNAL (RC-IX2) TO EPR-RC-BUCKET.
069700     MOVE ERC-VALUATION (RC-IX2) TO EPR-RC-VALUATION.
069800     MOVE ERC-TARGET-PCT (RC-IX2) TO EPR-RC-TARGET-PCT.
069900     MOVE ERC-CURRENT-AMT (RC-IX2) TO EPR-RC-CURRENT.
070000     MOVE ERC-TARGET-AMT (RC-IX2) TO EPR-RC-TARGET.
070100     MOVE ERC-ACTION-TX (RC-IX2) TO EPR-RC-ACTION.
070200     WRITE SNAPRPT-LINE FROM EPR-RECOMM-DTL-LINE.
070300 5100-EXIT.
070400     EXIT.
070500*
070600 9000-TERMINATE-RUN.
070700     CLOSE SNAPRPT-FILE.
070800 9000-EXIT.
070900     EXIT.

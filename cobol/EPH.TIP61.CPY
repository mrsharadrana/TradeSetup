000100*EPH.TIP61 - ETF PRICE-HISTORY DAILY CLOSE RECORD.
000200*ONE RECORD PER ETF PER TRADING DAY, SORTED ASCENDING BY
000300*EPH-TRADE-DT WITHIN EPH-ETF-ID.  FEEDS THE METRIC PASS OF
000400*ETFMOM / ETFDMOM / ETFBUFF.  FIXED AT 32 BYTES ON THE FEED -
000500*NO FILLER IS CARRIED HERE, SO DO NOT ADD ANY WITHOUT RESIZING
000600*THE UPSTREAM EXTRACT THAT BUILDS THIS FILE.  KSH 05/06/04.
000700*
000800 01  EPH-PRICE-HISTORY-RECORD.
000900     05  EPH-ETF-ID-INFO.
001000         10  EPH-ETF-AMC-CD        PIC X(4).
001100         10  EPH-ETF-SCHEME-CD     PIC X(8).
001200     05  EPH-ETF-ID REDEFINES EPH-ETF-ID-INFO
001300                                   PIC X(12).
001400     05  EPH-TRADE-DT.
001500         10  EPH-TRADE-YYYY        PIC 9(4).
001600         10  EPH-TRADE-MM          PIC 9(2).
001700             88  EPH-TRADE-IS-QTR-END  VALUE 3 6 9 12.
001800         10  EPH-TRADE-DD          PIC 9(2).
001900     05  EPH-TRADE-DT-NUM REDEFINES EPH-TRADE-DT
002000                                   PIC 9(8).
002100     05  EPH-CLOSE-PRICE           PIC S9(7)V9(4)
002200              SIGN TRAILING SEPARATE.

000100*****************************************************************
000200*IDENTIFICATION DIVISION.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    ETFBUFF.
000500 AUTHOR.        R VENKATESAN. MODIFIED BY K SHARMA.
000600 INSTALLATION.  CAPGOLD SECURITIES DATA CENTER.
000700 DATE-WRITTEN.  08/02/1993.
000800 DATE-COMPILED. 08/02/1993.
000900 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
001000*****************************************************************
001100*    PROGRAM ......... ETFBUFF
001200*    DESCRIPTION ..... BUFFETT-STYLE CORE BUCKET REBALANCER FOR
001300*                       THE FULL SEVEN-SCHEME ETF UNIVERSE.
001400*                       BLENDS BUCKET-WEIGHTED CORE TARGETS WITH
001500*                       A SINGLE TOP-MOMENTUM TACTICAL SLICE,
001600*                       NORMALIZES, APPLIES A TWENTY PERCENT
001700*                       TURNOVER CAP, AND WRITES THE CSV AUDIT
001800*                       LOG FOR THE COMPLIANCE DESK.
001900*    CHANGE LOG .....
002000*    ------------------------------------------------------
002100*    DATE      BY   TICKET     DESCRIPTION
002200*    --------  ---  ---------  -----------------------------
002300*    08/02/93  RKV  INV-0209   ORIGINAL PROGRAM WRITTEN.
002400*    01/17/94  KSH  INV-0231   ADDED NEWCASH RECORD HANDLING
002500*                              TO THE HOLDINGS READ.
002600*    07/05/94  RKV  INV-0256   OVERVALUED SCHEMES NOW FORCE
002700*                              TACTICAL SLICE TO ZERO.
002800*    02/11/95  KSH  INV-0281   NORMALIZATION PASS ADDED WHEN
002900*                              TARGETS SUM ABOVE UNITY.
003000*    08/28/95  RKV  INV-0303   TURNOVER CAP INTRODUCED AT
003100*                              TWENTY PERCENT OF TOTAL VALUE.
003200*    03/14/96  KSH  INV-0319   AUDIT LOG WRITTEN UNLESS THE
003300*                              DRY-RUN SWITCH IS ON.
003400*    10/09/96  RKV  INV-0338   6-MONTH RETURN GATE RAISED TO
003500*                              130 OBSERVATIONS - DESK AUDIT.
003600*    04/22/97  KSH  INV-0355   TOTAL BUY / TOTAL SELL LINES
003700*                              ADDED TO THE FOOTER.
003800*    12/03/97  RKV  INV-0365   CLEANED UP PARAGRAPH NUMBERING
003900*                              TO SHOP STANDARD.
004000*    11/04/98  KSH  Y2K-0044   CENTURY WINDOWING REMOVED -
004100*                              FULL 4-DIGIT YEAR THROUGHOUT.
004200*    06/21/99  RKV  Y2K-0080   YEAR-END Y2K SIGN-OFF RUN -
004300*                              NO CODE CHANGE REQUIRED.
004400*    07/19/00  KSH  INV-0389   TACTICAL NOTE WORDING FIXED -
004500*                              NAMED WRONG SCHEME ON TIES.
004600*    09/30/03  RKV  INV-0457   TURNOVER WARNING MESSAGE
004700*                              CLARIFIED - AUDIT FIND 03-17.
004750*    05/06/04  KSH  INV-0487   TURNOVER CAP TEST NOW ROUNDS
004760*                              TARGET/CURRENT RS TO WHOLE
004770*                              RUPEES BEFORE DIFFING - PAISE
004780*                              NOISE WAS SKEWING THE CAP.
004790*    08/12/04  KSH  INV-0495   EMT-CORE-PCT/TACTICAL-PCT/
004792*                              FINAL-PCT REPACKED TO DISPLAY -
004794*                              COMP-3 WAS NOT A HOUSE HABIT FOR
004796*                              PERCENT WORK FIELDS.
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERIC-SIGN IS "+-"
005400         FOR "0123456789+-"
005500     UPSI-0 ON STATUS IS DRY-RUN-REQUESTED
005600     UPSI-0 OFF STATUS IS NORMAL-RUN-REQUESTED.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PRICEHST-FILE ASSIGN TO PRICEHST
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-PRICEHST-STATUS.
006300     SELECT ETFMSTR-FILE ASSIGN TO ETFMSTR
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-ETFMSTR-STATUS.
006700     SELECT HOLDINGS-FILE ASSIGN TO HOLDINGS
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-HOLDINGS-STATUS.
007100     SELECT SNAPRPT-FILE ASSIGN TO SNAPRPT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-SNAPRPT-STATUS.
007400     SELECT AUDITLOG-FILE ASSIGN TO AUDITLOG
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-AUDITLOG-STATUS.
007700*****************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  PRICEHST-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300     COPY EPH.TIP61.
008400 FD  ETFMSTR-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700     COPY EMM.TIP63.
008800 FD  HOLDINGS-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100     COPY EHL.TIP62.
009200 FD  SNAPRPT-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD.
009500 01  SNAPRPT-LINE                  PIC X(80).
009600 FD  AUDITLOG-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 01  AUDITLOG-LINE                 PIC X(80).
010000*****************************************************************
010100 WORKING-STORAGE SECTION.
010200 01  WS-FILE-STATUSES.
010300     05  WS-PRICEHST-STATUS        PIC X(2) VALUE SPACES.
010400     05  WS-ETFMSTR-STATUS         PIC X(2) VALUE SPACES.
010500     05  WS-HOLDINGS-STATUS        PIC X(2) VALUE SPACES.
010600     05  WS-SNAPRPT-STATUS         PIC X(2) VALUE SPACES.
010700     05  WS-AUDITLOG-STATUS        PIC X(2) VALUE SPACES.
010800     05  FILLER                    PIC X(2).
010900*
011000 01  WS-SWITCHES.
011100     05  WS-EOF-PRICE-SW           PIC X(1) VALUE 'N'.
011200         88  WS-EOF-PRICE              VALUE 'Y'.
011300     05  WS-EOF-MASTER-SW          PIC X(1) VALUE 'N'.
011400         88  WS-EOF-MASTER             VALUE 'Y'.
011500     05  WS-EOF-HOLDINGS-SW        PIC X(1) VALUE 'N'.
011600         88  WS-EOF-HOLDINGS           VALUE 'Y'.
011700     05  WS-CANDIDATE-FOUND-SW     PIC X(1) VALUE 'N'.
011800         88  WS-CANDIDATE-FOUND        VALUE 'Y'.
011900     05  WS-CAP-APPLIED-SW         PIC X(1) VALUE 'N'.
012000         88  WS-CAP-APPLIED             VALUE 'Y'.
012100     05  FILLER                    PIC X(1) VALUE SPACES.
012200*
012300 01  WS-COUNTERS COMP.
012400     05  WS-UNIVERSE-COUNT         PIC S9(4) VALUE 7.
012500     05  WS-DU-IX                  PIC S9(4) VALUE ZERO.
012600     05  WS-FOUND-IX               PIC S9(4) VALUE ZERO.
012700     05  WS-SERIES-DAY-COUNT       PIC S9(4) VALUE ZERO.
012800     05  WS-SHIFT-IX               PIC S9(4) VALUE ZERO.
012900     05  WS-SUM-IX                 PIC S9(4) VALUE ZERO.
013000     05  WS-SUM-START-IX           PIC S9(4) VALUE ZERO.
013100     05  WS-SUM-DAYS               PIC S9(4) VALUE ZERO.
013200     05  WS-REC-IX                 PIC S9(4) VALUE ZERO.
013300     05  WS-BEST-IX                PIC S9(4) VALUE ZERO.
013400     05  FILLER                    PIC S9(4) VALUE ZERO.
013500*
013600 01  WS-CURRENT-GROUP-ID           PIC X(12) VALUE SPACES.
013700 01  LOOKUP-ETF-ID                 PIC X(12) VALUE SPACES.
013800 01  LIQUIDBEES-LITERAL            PIC X(12) VALUE 'LIQUIDBEES'.
013900 01  NEWCASH-LITERAL               PIC X(12) VALUE 'NEWCASH'.
014000*
014100*SERIES TABLE - UP TO 756 TRADING DAYS OF CLOSES FOR THE SCHEME
014200*CURRENTLY BEING ACCUMULATED.  CARRIED IN DISPLAY FORM - THIS
014300*IS MONEY, NOT A COUNTER.
014400 01  WS-PRICE-SERIES.
014500     05  WS-SERIES-CLOSE OCCURS 756 TIMES
014600                                  PIC S9(7)V9(4).
014700     05  FILLER                    PIC X(4) VALUE SPACES.
014800*
014900*DEFAULT UNIVERSE - ALL SEVEN SCHEMES AND THEIR BUCKET WEIGHTS,
015000*LOADED AS A LITERAL TABLE THEN OVERRIDDEN BY WHATEVER TURNS
015100*UP ON THE ETF-MASTER FILE.  REDEFINES AS AN OCCURS TABLE PER
015200*THE SHOP STANDARD.
015300 01  WS-DEFAULT-UNIVERSE-LIST.
015400     05  FILLER.
015500         10  FILLER                PIC X(12) VALUE 'NIFTYBEES'.
015600         10  FILLER                PIC X(8)  VALUE 'INDIA'.
015700         10  FILLER                PIC 9V9999 VALUE 0.4500.
015800         10  FILLER                PIC 9V9999 VALUE 0.5000.
015900         10  FILLER                PIC X(1)  VALUE 'N'.
016000     05  FILLER.
016100         10  FILLER                PIC X(12) VALUE 'BANKBEES'.
016200         10  FILLER                PIC X(8)  VALUE 'INDIA'.
016300         10  FILLER                PIC 9V9999 VALUE 0.4500.
016400         10  FILLER                PIC 9V9999 VALUE 0.3000.
016500         10  FILLER                PIC X(1)  VALUE 'N'.
016600     05  FILLER.
016700         10  FILLER                PIC X(12) VALUE 'JUNIORBEES'.
016800         10  FILLER                PIC X(8)  VALUE 'INDIA'.
016900         10  FILLER                PIC 9V9999 VALUE 0.4500.
017000         10  FILLER                PIC 9V9999 VALUE 0.2000.
017100         10  FILLER                PIC X(1)  VALUE 'N'.
017200     05  FILLER.
017300         10  FILLER                PIC X(12) VALUE 'MON100'.
017400         10  FILLER                PIC X(8)  VALUE 'GLOBAL'.
017500         10  FILLER                PIC 9V9999 VALUE 0.1000.
017600         10  FILLER                PIC 9V9999 VALUE 1.0000.
017700         10  FILLER                PIC X(1)  VALUE 'N'.
017800     05  FILLER.
017900         10  FILLER                PIC X(12) VALUE 'GOLDBEES'.
018000         10  FILLER                PIC X(8)  VALUE 'METAL'.
018100         10  FILLER                PIC 9V9999 VALUE 0.2500.
018200         10  FILLER                PIC 9V9999 VALUE 0.6000.
018300         10  FILLER                PIC X(1)  VALUE 'N'.
018400     05  FILLER.
018500         10  FILLER                PIC X(12) VALUE 'SILVERIETF'.
018600         10  FILLER                PIC X(8)  VALUE 'METAL'.
018700         10  FILLER                PIC 9V9999 VALUE 0.2500.
018800         10  FILLER                PIC 9V9999 VALUE 0.4000.
018900         10  FILLER                PIC X(1)  VALUE 'N'.
019000     05  FILLER.
019100         10  FILLER                PIC X(12) VALUE 'LIQUIDBEES'.
019200         10  FILLER                PIC X(8)  VALUE 'SAFE'.
019300         10  FILLER                PIC 9V9999 VALUE 0.2000.
019400         10  FILLER                PIC 9V9999 VALUE 1.0000.
019500         10  FILLER                PIC X(1)  VALUE 'Y'.
019600 01  WS-DEFAULT-UNIVERSE-R REDEFINES WS-DEFAULT-UNIVERSE-LIST.
019700     05  WS-DU-ENTRY OCCURS 7 TIMES INDEXED BY DU-IX.
019800         10  WS-DU-ETF-ID          PIC X(12).
019900         10  WS-DU-BUCKET          PIC X(8).
020000         10  WS-DU-BUCKET-WT       PIC 9V9999.
020100         10  WS-DU-WITHIN-WT       PIC 9V9999.
020200         10  WS-DU-SAFE-FLAG       PIC X(1).
020300*
020400*RUNTIME METRICS TABLE - ONE ENTRY PER SCHEME IN THE UNIVERSE,
020500*CARRYING THE R1/R3A METRICS PLUS THE CORE/TACTICAL TARGET WORK
020600*FIELDS THIS PROGRAM BUILDS UP ACROSS STEPS 2 THROUGH 6.
020700 01  WS-METRICS-TABLE.
020800     05  EMT-ENTRY OCCURS 7 TIMES INDEXED BY MT-IX2.
020900         COPY EMT.TIP64 REPLACING ==01 EMT-METRICS-RECORD== BY
021000             ==10 EMT-REC==.
021100         10  EMT-BUCKET-NM       PIC X(8).
021200         10  EMT-SAFE-FLAG-SW    PIC X(1).
021300             88  EMT-IS-SAFE-ETF     VALUE 'Y'.
021400         10  EMT-CANDIDATE-SW    PIC X(1).
021500             88  EMT-IS-CANDIDATE    VALUE 'Y'.
021600         10  EMT-HOLDING-AMT     PIC S9(9)V9(2)
021700                  SIGN TRAILING SEPARATE.
021800         10  EMT-CORE-PCT        PIC 9V9999.
021900         10  EMT-TACTICAL-PCT    PIC 9V9999.
022000         10  EMT-FINAL-PCT       PIC 9V9999.
022100*
022200*ONE RECOMMENDATION ROW PER UNIVERSE SCHEME - SAME DETAIL AREA
022300*FEEDS BOTH THE SNAPSHOT REPORT AND THE CSV AUDIT LOG.
022400 01  WS-RECOMM-TABLE.
022500     05  ERC-ENTRY OCCURS 7 TIMES INDEXED BY RC-IX2.
022600         COPY ERC.TIP65 REPLACING
022700             ==01 ERC-RECOMMENDATION-RECORD== BY ==10 ERC-REC==.
022800*
022850 77  WS-BUCKET-COUNT           PIC S9(4) COMP VALUE ZERO.
022900 01  WS-WORK-FIELDS.
023000     05  WS-SUM-ACCUM              PIC S9(11)V9(4).
023100     05  WS-RUN-DATE-TX            PIC X(10) VALUE '1996-03-04'.
023200     05  WS-TOTAL-VALUE            PIC S9(9)V9(2)
023300              SIGN TRAILING SEPARATE VALUE ZERO.
023400     05  WS-NEWCASH-AMT            PIC S9(9)V9(2)
023500              SIGN TRAILING SEPARATE VALUE ZERO.
023600     05  WS-PCT-TOTAL              PIC 9(3)V9999 VALUE ZERO.
023700     05  WS-SCALE-FACTOR           PIC 9V9999 VALUE 1.0000.
023800     05  WS-TURNOVER-AMT           PIC S9(9)V9(2)
023900              SIGN TRAILING SEPARATE VALUE ZERO.
024000     05  WS-TURNOVER-LIMIT         PIC S9(9)V9(2)
024100              SIGN TRAILING SEPARATE VALUE ZERO.
024200     05  WS-TOTAL-BUY              PIC S9(9)V9(2)
024300              SIGN TRAILING SEPARATE VALUE ZERO.
024400     05  WS-TOTAL-SELL             PIC S9(9)V9(2)
024500              SIGN TRAILING SEPARATE VALUE ZERO.
024600     05  WS-DIFF-AMT               PIC S9(9)V9(2)
024700              SIGN TRAILING SEPARATE VALUE ZERO.
024720     05  WS-ROUND-TARGET-AMT      PIC S9(9)
024740              SIGN TRAILING SEPARATE VALUE ZERO.
024760     05  WS-ROUND-CURRENT-AMT     PIC S9(9)
024780              SIGN TRAILING SEPARATE VALUE ZERO.
024800     05  WS-ACTION-AMT             PIC S9(9) VALUE ZERO.
024900     05  WS-ACTION-AMT-ED          PIC Z(8)9.
025000     05  WS-LIMIT-AMT-ED           PIC Z(8)9.
025050     05  WS-CAP-LIMIT-ED           PIC Z(8)9.
025100     05  WS-SCALE-PCT-ED           PIC ZZ9.99.
025200     05  WS-SCALE-PCT              PIC 9(3)V99.
025300     05  WS-ACTION-TX              PIC X(20).
025400     05  WS-BEST-ETF-ID            PIC X(12) VALUE SPACES.
025500     05  FILLER                    PIC X(4) VALUE SPACES.
025600*
025700     COPY EPR.TIP66.
025800*****************************************************************
025900 PROCEDURE DIVISION.
026000*
026100 0000-MAIN-CONTROL.
026200     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
026300     PERFORM 1500-LOAD-HOLDINGS THRU 1500-EXIT.
026400     PERFORM 2000-LOAD-PRICE-HISTORY THRU 2000-EXIT.
026500     PERFORM 3000-PRINT-SNAPSHOT THRU 3000-EXIT.
026600     PERFORM 4000-BUILD-CORE-TARGETS THRU 4000-EXIT.
026700     PERFORM 4200-APPLY-TACTICAL-OVERLAY THRU 4200-EXIT.
026800     PERFORM 4400-NORMALIZE-TARGETS THRU 4400-EXIT.
026900     PERFORM 5000-BUILD-RECOMMENDATIONS THRU 5000-EXIT.
027000     PERFORM 5500-APPLY-TURNOVER-CAP THRU 5500-EXIT.
027100     PERFORM 6000-PRINT-RECOMMENDATIONS THRU 6000-EXIT.
027200     PERFORM 7000-WRITE-AUDIT-LOG THRU 7000-EXIT.
027300     PERFORM 7500-PRINT-TOTALS THRU 7500-EXIT.
027400     PERFORM 9000-TERMINATE-RUN THRU 9000-EXIT.
027500     STOP RUN.
027600*
027700 1000-INITIALIZE-RUN.
027800     OPEN OUTPUT SNAPRPT-FILE.
027900     MOVE SPACES TO EPR-RUN-DATE-LINE.
028000     MOVE WS-RUN-DATE-TX TO EPR-RDL-RUN-DT.
028100     WRITE SNAPRPT-LINE FROM EPR-RUN-DATE-LINE.
028200     PERFORM 1100-LOAD-DEFAULT-UNIVERSE THRU 1100-EXIT.
028300     PERFORM 1200-LOAD-ETF-MASTER-FILE THRU 1200-EXIT.
028400 1000-EXIT.
028500     EXIT.
028600*
028700 1100-LOAD-DEFAULT-UNIVERSE.
028800     PERFORM 1150-COPY-ONE-DEFAULT THRU 1150-EXIT
028900         VARYING WS-DU-IX FROM 1 BY 1
029000         UNTIL WS-DU-IX > WS-UNIVERSE-COUNT.
029100 1100-EXIT.
029200     EXIT.
029300*
029400 1150-COPY-ONE-DEFAULT.
029500     SET MT-IX2 TO WS-DU-IX.
029600     SET DU-IX TO WS-DU-IX.
029700     MOVE WS-DU-ETF-ID (DU-IX)    TO EMT-ETF-ID (MT-IX2).
029800     MOVE WS-DU-BUCKET (DU-IX)    TO EMT-BUCKET-NM (MT-IX2).
029900     COMPUTE EMT-CORE-PCT (MT-IX2) ROUNDED =
030000         WS-DU-BUCKET-WT (DU-IX) * WS-DU-WITHIN-WT (DU-IX).
030100     MOVE WS-DU-SAFE-FLAG (DU-IX) TO EMT-SAFE-FLAG-SW (MT-IX2).
030200     MOVE ZERO                   TO EMT-LATEST-PRICE (MT-IX2)
030300                                     EMT-MA200-PRICE (MT-IX2)
030400                                     EMT-AVG1Y-PRICE (MT-IX2)
030500                                     EMT-R6M-RETURN-PCT (MT-IX2)
030600                                     EMT-MOMENTUM-PCT (MT-IX2)
030700                                     EMT-HOLDING-AMT (MT-IX2)
030800                                     EMT-TACTICAL-PCT (MT-IX2)
030900                                     EMT-FINAL-PCT (MT-IX2).
031000     MOVE 'N'                    TO EMT-MA200-VALID-SW (MT-IX2).
031100     MOVE 'N'                    TO EMT-R6M-VALID-SW (MT-IX2).
031200     MOVE 'N'                    TO EMT-UPTREND-SW (MT-IX2).
031300     MOVE 'N'                    TO EMT-CANDIDATE-SW (MT-IX2).
031400     MOVE SPACES                 TO EMT-VALUATION-CLASS (MT-IX2).
031500     MOVE 'Y'                    TO EMT-NO-DATA-SW (MT-IX2).
031600 1150-EXIT.
031700     EXIT.
031800*
031900 1200-LOAD-ETF-MASTER-FILE.
032000     OPEN INPUT ETFMSTR-FILE.
032100     IF WS-ETFMSTR-STATUS NOT = '00'
032200         CLOSE ETFMSTR-FILE
032300         GO TO 1200-EXIT.
032400     PERFORM 1250-READ-MASTER-RECORD THRU 1250-EXIT.
032500     PERFORM 1260-APPLY-MASTER-RECORD THRU 1260-EXIT
032600         UNTIL WS-EOF-MASTER.
032700     CLOSE ETFMSTR-FILE.
032800 1200-EXIT.
032900     EXIT.
033000*
033100 1250-READ-MASTER-RECORD.
033200     READ ETFMSTR-FILE
033300         AT END SET WS-EOF-MASTER TO TRUE.
033400 1250-EXIT.
033500     EXIT.
033600*
033700 1260-APPLY-MASTER-RECORD.
033800     MOVE EMM-ETF-ID TO LOOKUP-ETF-ID.
033900     PERFORM 1900-FIND-ETF-IN-TABLE THRU 1900-EXIT.
034000     IF WS-FOUND-IX > ZERO
034100         SET MT-IX2 TO WS-FOUND-IX
034200         MOVE EMM-ETF-ID          TO EMT-ETF-ID (MT-IX2)
034300         MOVE EMM-BUCKET-NM       TO EMT-BUCKET-NM (MT-IX2)
034400         COMPUTE EMT-CORE-PCT (MT-IX2) ROUNDED =
034500             EMM-BUCKET-WEIGHT * EMM-WITHIN-WEIGHT
034600         MOVE EMM-SAFE-FLAG       TO EMT-SAFE-FLAG-SW (MT-IX2)
034700     END-IF.
034800     PERFORM 1250-READ-MASTER-RECORD THRU 1250-EXIT.
034900 1260-EXIT.
035000     EXIT.
035100*
035200*GENERIC LOOKUP - SEARCHES THE METRICS TABLE FOR THE ETF-ID IN
035300*LOOKUP-ETF-ID, RETURNS ITS SUBSCRIPT IN WS-FOUND-IX (ZERO IF
035400*NOT ON THE UNIVERSE).  CALLED FROM SEVERAL PARAGRAPHS BELOW.
035500 1900-FIND-ETF-IN-TABLE.
035600     MOVE ZERO TO WS-FOUND-IX.
035700     PERFORM 1950-TEST-ONE-ENTRY THRU 1950-EXIT
035800         VARYING WS-REC-IX FROM 1 BY 1
035900         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT
036000            OR WS-FOUND-IX > ZERO.
036100 1900-EXIT.
036200     EXIT.
036300*
036400 1950-TEST-ONE-ENTRY.
036500     SET MT-IX2 TO WS-REC-IX.
036600     IF EMT-ETF-ID (MT-IX2) = LOOKUP-ETF-ID
036700         MOVE WS-REC-IX TO WS-FOUND-IX
036800     END-IF.
036900 1950-EXIT.
037000     EXIT.
037100*
037200*HOLDINGS INCLUDE A NEWCASH ROW CARRYING UNINVESTED CASH -
037300*NEWCASH HAS NO SCHEME ROW OF ITS OWN AND IS ADDED STRAIGHT
037400*INTO THE PORTFOLIO TOTAL.
037500 1500-LOAD-HOLDINGS.
037600     OPEN INPUT HOLDINGS-FILE.
037700     IF WS-HOLDINGS-STATUS NOT = '00'
037800         CLOSE HOLDINGS-FILE
037900         GO TO 1500-EXIT.
038000     PERFORM 1550-READ-HOLDINGS-RECORD THRU 1550-EXIT.
038100     PERFORM 1560-APPLY-HOLDINGS-RECORD THRU 1560-EXIT
038200         UNTIL WS-EOF-HOLDINGS.
038300     CLOSE HOLDINGS-FILE.
038400 1500-EXIT.
038500     EXIT.
038600*
038700 1550-READ-HOLDINGS-RECORD.
038800     READ HOLDINGS-FILE
038900         AT END SET WS-EOF-HOLDINGS TO TRUE.
039000 1550-EXIT.
039100     EXIT.
039200*
039300 1560-APPLY-HOLDINGS-RECORD.
039400     IF EHL-NEWCASH-ENTRY
039500         ADD EHL-HOLDING-AMT TO WS-NEWCASH-AMT
039600         ADD EHL-HOLDING-AMT TO WS-TOTAL-VALUE
039700     ELSE
039800         MOVE EHL-ETF-ID TO LOOKUP-ETF-ID
039900         PERFORM 1900-FIND-ETF-IN-TABLE THRU 1900-EXIT
040000         IF WS-FOUND-IX > ZERO
040100             SET MT-IX2 TO WS-FOUND-IX
040200             MOVE EHL-HOLDING-AMT TO EMT-HOLDING-AMT (MT-IX2)
040300             ADD EHL-HOLDING-AMT TO WS-TOTAL-VALUE
040400         END-IF
040500     END-IF.
040600     PERFORM 1550-READ-HOLDINGS-RECORD THRU 1550-EXIT.
040700 1560-EXIT.
040800     EXIT.
040900*
041000 2000-LOAD-PRICE-HISTORY.
041100     OPEN INPUT PRICEHST-FILE.
041200     PERFORM 2050-READ-PRICE-RECORD THRU 2050-EXIT.
041300     PERFORM 2100-PROCESS-ONE-ETF-GROUP THRU 2100-EXIT
041400         UNTIL WS-EOF-PRICE.
041500     CLOSE PRICEHST-FILE.
041600 2000-EXIT.
041700     EXIT.
041800*
041900 2050-READ-PRICE-RECORD.
042000     READ PRICEHST-FILE
042100         AT END SET WS-EOF-PRICE TO TRUE.
042200 2050-EXIT.
042300     EXIT.
042400*
042500 2100-PROCESS-ONE-ETF-GROUP.
042600     MOVE EPH-ETF-ID TO WS-CURRENT-GROUP-ID.
042700     MOVE ZERO TO WS-SERIES-DAY-COUNT.
042800     PERFORM 2150-ACCUMULATE-ONE-DAY THRU 2150-EXIT
042900         UNTIL WS-EOF-PRICE
043000            OR EPH-ETF-ID NOT = WS-CURRENT-GROUP-ID.
043100     MOVE WS-CURRENT-GROUP-ID TO LOOKUP-ETF-ID.
043200     PERFORM 1900-FIND-ETF-IN-TABLE THRU 1900-EXIT.
043300     IF WS-FOUND-IX > ZERO
043400         SET MT-IX2 TO WS-FOUND-IX
043500         PERFORM 2500-COMPUTE-METRICS-FOR-ETF THRU 2500-EXIT
043600     END-IF.
043700 2100-EXIT.
043800     EXIT.
043900*
044000 2150-ACCUMULATE-ONE-DAY.
044100     ADD 1 TO WS-SERIES-DAY-COUNT.
044200     IF WS-SERIES-DAY-COUNT > 756
044300         PERFORM 2160-SHIFT-SERIES-LEFT THRU 2160-EXIT
044400         MOVE 756 TO WS-SERIES-DAY-COUNT
044500     END-IF.
044600     MOVE EPH-CLOSE-PRICE
044700         TO WS-SERIES-CLOSE (WS-SERIES-DAY-COUNT).
044800     PERFORM 2050-READ-PRICE-RECORD THRU 2050-EXIT.
044900 2150-EXIT.
045000     EXIT.
045100*
045200 2160-SHIFT-SERIES-LEFT.
045300     PERFORM 2165-SHIFT-ONE-ELEMENT THRU 2165-EXIT
045400         VARYING WS-SHIFT-IX FROM 2 BY 1 UNTIL WS-SHIFT-IX > 756.
045500 2160-EXIT.
045600     EXIT.
045700*
045800 2165-SHIFT-ONE-ELEMENT.
045900     MOVE WS-SERIES-CLOSE (WS-SHIFT-IX)
046000         TO WS-SERIES-CLOSE (WS-SHIFT-IX - 1).
046100 2165-EXIT.
046200     EXIT.
046300*
046400*RULE R1 - METRIC COMPUTATION, PLUS THE R3A VALUATION CLASS.
046500*RUNS ONCE PER SCHEME GROUP WITH MT-IX2 ALREADY POINTING AT
046600*THE SCHEME'S SLOT IN THE TABLE.
046700 2500-COMPUTE-METRICS-FOR-ETF.
046800     MOVE 'N' TO EMT-NO-DATA-SW (MT-IX2).
046900     MOVE WS-SERIES-CLOSE (WS-SERIES-DAY-COUNT)
047000         TO EMT-LATEST-PRICE (MT-IX2).
047100     IF WS-SERIES-DAY-COUNT >= 200
047200         MOVE 200 TO WS-SUM-DAYS
047300         COMPUTE WS-SUM-START-IX = WS-SERIES-DAY-COUNT - 199
047400         PERFORM 2550-SUM-SERIES-RANGE THRU 2550-EXIT
047500         COMPUTE EMT-MA200-PRICE (MT-IX2) ROUNDED =
047600             WS-SUM-ACCUM / 200
047700         MOVE 'Y' TO EMT-MA200-VALID-SW (MT-IX2)
047800     ELSE
047900         MOVE ZERO TO EMT-MA200-PRICE (MT-IX2)
048000         MOVE 'N' TO EMT-MA200-VALID-SW (MT-IX2)
048100     END-IF.
048200     IF WS-SERIES-DAY-COUNT >= 252
048300         COMPUTE WS-SUM-START-IX = WS-SERIES-DAY-COUNT - 251
048400         MOVE 252 TO WS-SUM-DAYS
048500     ELSE
048600         MOVE 1 TO WS-SUM-START-IX
048700         MOVE WS-SERIES-DAY-COUNT TO WS-SUM-DAYS
048800     END-IF.
048900     PERFORM 2550-SUM-SERIES-RANGE THRU 2550-EXIT.
049000     COMPUTE EMT-AVG1Y-PRICE (MT-IX2) ROUNDED =
049100         WS-SUM-ACCUM / WS-SUM-DAYS.
049200*    6-MONTH RETURN - THE NATIVE 130-OBSERVATION GATE FOR
049300*    THIS JOB, ALSO APPLIED TO THE DUAL-MOMENTUM JOB FOR
049400*    CONSISTENCY ACROSS THE DESK'S REPORTS.
049500     IF WS-SERIES-DAY-COUNT >= 130
049600         COMPUTE WS-SUM-IX = WS-SERIES-DAY-COUNT - 126
049700         COMPUTE EMT-R6M-RETURN-PCT (MT-IX2) ROUNDED =
049800             ((WS-SERIES-CLOSE (WS-SERIES-DAY-COUNT) -
049900               WS-SERIES-CLOSE (WS-SUM-IX)) /
050000               WS-SERIES-CLOSE (WS-SUM-IX)) * 100
050100         MOVE 'Y' TO EMT-R6M-VALID-SW (MT-IX2)
050200     ELSE
050300         MOVE ZERO TO EMT-R6M-RETURN-PCT (MT-IX2)
050400         MOVE 'N' TO EMT-R6M-VALID-SW (MT-IX2)
050500     END-IF.
050600     IF EMT-MA200-IS-VALID (MT-IX2)
050700         COMPUTE EMT-MOMENTUM-PCT (MT-IX2) ROUNDED =
050800             ((EMT-LATEST-PRICE (MT-IX2) -
050900               EMT-MA200-PRICE (MT-IX2)) /
051000               EMT-MA200-PRICE (MT-IX2)) * 100
051100         IF EMT-LATEST-PRICE (MT-IX2) > EMT-MA200-PRICE (MT-IX2)
051200             MOVE 'Y' TO EMT-UPTREND-SW (MT-IX2)
051300         ELSE
051400             MOVE 'N' TO EMT-UPTREND-SW (MT-IX2)
051500         END-IF
051600     ELSE
051700         MOVE ZERO TO EMT-MOMENTUM-PCT (MT-IX2)
051800         MOVE 'N' TO EMT-UPTREND-SW (MT-IX2)
051900     END-IF.
052000     IF EMT-LATEST-PRICE (MT-IX2) >
052100             EMT-AVG1Y-PRICE (MT-IX2) * 1.2
052200         SET EMT-VALUATION-OVER (MT-IX2) TO TRUE
052300     ELSE
052400         IF EMT-LATEST-PRICE (MT-IX2) <
052500                 EMT-AVG1Y-PRICE (MT-IX2) * 0.9
052600             SET EMT-VALUATION-UNDER (MT-IX2) TO TRUE
052700         ELSE
052800             SET EMT-VALUATION-FAIR (MT-IX2) TO TRUE
052900         END-IF
053000     END-IF.
053100 2500-EXIT.
053200     EXIT.
053300*
053400*SUMS WS-SUM-DAYS CONSECUTIVE SERIES ENTRIES STARTING AT
053500*WS-SUM-START-IX INTO WS-SUM-ACCUM.
053600 2550-SUM-SERIES-RANGE.
053700     MOVE ZERO TO WS-SUM-ACCUM.
053800     PERFORM 2560-ADD-ONE-TERM THRU 2560-EXIT
053900         VARYING WS-SUM-IX FROM WS-SUM-START-IX BY 1
054000         UNTIL WS-SUM-IX > WS-SUM-START-IX + WS-SUM-DAYS - 1.
054100 2550-EXIT.
054200     EXIT.
054300*
054400 2560-ADD-ONE-TERM.
054500     ADD WS-SERIES-CLOSE (WS-SUM-IX) TO WS-SUM-ACCUM.
054600 2560-EXIT.
054700     EXIT.
054800*
054900 3000-PRINT-SNAPSHOT.
055000     PERFORM 3100-PRINT-SNAPSHOT-HEADER THRU 3100-EXIT.
055100     PERFORM 3200-PRINT-ONE-SNAPSHOT-LINE THRU 3200-EXIT
055200         VARYING WS-REC-IX FROM 1 BY 1
055300         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
055400 3000-EXIT.
055500     EXIT.
055600*
055700 3100-PRINT-SNAPSHOT-HEADER.
055800     WRITE SNAPRPT-LINE FROM EPR-SNAPSHOT-HDR-LINE.
055900 3100-EXIT.
056000     EXIT.
056100*
056200 3200-PRINT-ONE-SNAPSHOT-LINE.
056300     SET MT-IX2 TO WS-REC-IX.
056400     MOVE SPACES TO EPR-SNAPSHOT-DTL-LINE.
056500     MOVE EMT-ETF-ID (MT-IX2) TO EPR-SS-ETF.
056600     IF EMT-HAS-NO-DATA (MT-IX2)
056700         MOVE ZERO TO EPR-SS-PRICE EPR-SS-MA200 EPR-SS-AVG1Y
056800         MOVE 'NO DATA' TO EPR-SS-VALUATION
056900         MOVE '-' TO EPR-SS-UPTREND
057000         MOVE ZERO TO EPR-SS-PCT
057100         MOVE SPACES TO EPR-SS-SIGNAL
057200     ELSE
057300         MOVE EMT-LATEST-PRICE (MT-IX2) TO EPR-SS-PRICE
057400         MOVE EMT-MA200-PRICE (MT-IX2) TO EPR-SS-MA200
057500         MOVE EMT-AVG1Y-PRICE (MT-IX2) TO EPR-SS-AVG1Y
057600         MOVE EMT-VALUATION-CLASS (MT-IX2) TO EPR-SS-VALUATION
057700         IF EMT-IN-UPTREND (MT-IX2)
057800             MOVE 'Y' TO EPR-SS-UPTREND
057900         ELSE
058000             MOVE 'N' TO EPR-SS-UPTREND
058100         END-IF
058200         IF EMT-R6M-IS-VALID (MT-IX2)
058300             MOVE EMT-R6M-RETURN-PCT (MT-IX2) TO EPR-SS-PCT
058400         ELSE
058500             MOVE ZERO TO EPR-SS-PCT
058600         END-IF
058700         MOVE SPACES TO EPR-SS-SIGNAL
058800     END-IF.
058900     WRITE SNAPRPT-LINE FROM EPR-SNAPSHOT-DTL-LINE.
059000 3200-EXIT.
059100     EXIT.
059200*
059300*RULE R3A STEP 2 - CORE TARGETS.  THE BUCKET/WITHIN-BUCKET
059400*ARITHMETIC WAS ALREADY DONE WHEN THE UNIVERSE WAS LOADED
059500*(EMT-CORE-PCT), SO THIS PASS JUST SEEDS THE FINAL TARGET
059600*AND CLEARS THE TACTICAL SLICE BEFORE THE OVERLAY RUNS.
059700 4000-BUILD-CORE-TARGETS.
059800     PERFORM 4050-SEED-ONE-CORE-TARGET THRU 4050-EXIT
059900         VARYING WS-REC-IX FROM 1 BY 1
060000         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
060100 4000-EXIT.
060200     EXIT.
060300*
060400 4050-SEED-ONE-CORE-TARGET.
060500     SET MT-IX2 TO WS-REC-IX.
060550     ADD 1 TO WS-BUCKET-COUNT.
060600     MOVE ZERO TO EMT-TACTICAL-PCT (MT-IX2).
060700     MOVE EMT-CORE-PCT (MT-IX2) TO EMT-FINAL-PCT (MT-IX2).
060800 4050-EXIT.
060900     EXIT.
061000*
061100*RULE R3B - MOMENTUM CANDIDATE TEST, EXCLUDING THE SAFE ETF.
061200*TACTICAL ALLOCATION GOES TO THE SINGLE TOP CANDIDATE BY
061300*6-MONTH RETURN, OR TO LIQUIDBEES WHEN NONE QUALIFIES.
061400 4200-APPLY-TACTICAL-OVERLAY.
061500     MOVE ZERO TO WS-BEST-IX.
061600     MOVE 'N' TO WS-CANDIDATE-FOUND-SW.
061700     PERFORM 4250-TEST-ONE-CANDIDATE THRU 4250-EXIT
061800         VARYING WS-REC-IX FROM 1 BY 1
061900         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
062000     IF WS-CANDIDATE-FOUND
062100         SET MT-IX2 TO WS-BEST-IX
062200         ADD 0.05 TO EMT-TACTICAL-PCT (MT-IX2)
062300         ADD 0.05 TO EMT-FINAL-PCT (MT-IX2)
062400         MOVE EMT-ETF-ID (MT-IX2) TO WS-BEST-ETF-ID
062500     ELSE
062600         MOVE LIQUIDBEES-LITERAL TO LOOKUP-ETF-ID
062700         PERFORM 1900-FIND-ETF-IN-TABLE THRU 1900-EXIT
062800         IF WS-FOUND-IX > ZERO
062900             SET MT-IX2 TO WS-FOUND-IX
063000             ADD 0.05 TO EMT-TACTICAL-PCT (MT-IX2)
063100             ADD 0.05 TO EMT-FINAL-PCT (MT-IX2)
063200             MOVE LIQUIDBEES-LITERAL TO WS-BEST-ETF-ID
063300         END-IF
063400     END-IF.
063500     PERFORM 4300-FORCE-OVERVALUED-TACTICAL THRU 4300-EXIT
063600         VARYING WS-REC-IX FROM 1 BY 1
063700         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
063800 4200-EXIT.
063900     EXIT.
064000*
064100 4250-TEST-ONE-CANDIDATE.
064200     SET MT-IX2 TO WS-REC-IX.
064300     MOVE 'N' TO EMT-CANDIDATE-SW (MT-IX2).
064400     IF NOT EMT-IS-SAFE-ETF (MT-IX2)
064500             AND EMT-HAS-DATA (MT-IX2)
064600             AND NOT EMT-VALUATION-OVER (MT-IX2)
064700             AND EMT-IN-UPTREND (MT-IX2)
064800             AND EMT-R6M-IS-VALID (MT-IX2)
064900             AND EMT-R6M-RETURN-PCT (MT-IX2) > ZERO
065000         MOVE 'Y' TO EMT-CANDIDATE-SW (MT-IX2)
065100         IF WS-BEST-IX = ZERO
065200             MOVE WS-REC-IX TO WS-BEST-IX
065300             MOVE 'Y' TO WS-CANDIDATE-FOUND-SW
065400         ELSE
065500             IF EMT-R6M-RETURN-PCT (MT-IX2) >
065600                     EMT-R6M-RETURN-PCT (WS-BEST-IX)
065700                 MOVE WS-REC-IX TO WS-BEST-IX
065800             END-IF
065900         END-IF
066000     END-IF.
066100 4250-EXIT.
066200     EXIT.
066300*
066400*STEP 4 SECOND HALF - THE TACTICAL SLICE IS FORCED BACK TO
066500*ZERO ON ANY SCHEME CLASSIFIED OVERVALUED, EVEN IF IT WAS
066600*THE SCHEME THAT WON THE OVERLAY ABOVE.
066700 4300-FORCE-OVERVALUED-TACTICAL.
066800     SET MT-IX2 TO WS-REC-IX.
066900     IF EMT-VALUATION-OVER (MT-IX2)
067000         COMPUTE EMT-FINAL-PCT (MT-IX2) =
067100             EMT-FINAL-PCT (MT-IX2) - EMT-TACTICAL-PCT (MT-IX2)
067200         MOVE ZERO TO EMT-TACTICAL-PCT (MT-IX2)
067300     END-IF.
067400 4300-EXIT.
067500     EXIT.
067600*
067700*IF THE SUM OF ALL FINAL TARGETS EXCEEDS UNITY, EVERY TARGET
067800*IS SCALED DOWN PROPORTIONATELY SO THE BOOK NEVER PLANS TO BE
067900*MORE THAN FULLY INVESTED.
068000 4400-NORMALIZE-TARGETS.
068100     MOVE ZERO TO WS-PCT-TOTAL.
068200     PERFORM 4450-ADD-ONE-PCT THRU 4450-EXIT
068300         VARYING WS-REC-IX FROM 1 BY 1
068400         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
068500     IF WS-PCT-TOTAL > 1.0000
068600         PERFORM 4480-SCALE-ONE-PCT THRU 4480-EXIT
068700             VARYING WS-REC-IX FROM 1 BY 1
068800             UNTIL WS-REC-IX > WS-UNIVERSE-COUNT
068900     END-IF.
069000 4400-EXIT.
069100     EXIT.
069200*
069300 4450-ADD-ONE-PCT.
069400     SET MT-IX2 TO WS-REC-IX.
069500     ADD EMT-FINAL-PCT (MT-IX2) TO WS-PCT-TOTAL.
069600 4450-EXIT.
069700     EXIT.
069800*
069900 4480-SCALE-ONE-PCT.
070000     SET MT-IX2 TO WS-REC-IX.
070100     COMPUTE EMT-FINAL-PCT (MT-IX2) ROUNDED =
070200         EMT-FINAL-PCT (MT-IX2) / WS-PCT-TOTAL.
070300 4480-EXIT.
070400     EXIT.
070500*
070600*STEP 5 - PRICE EACH SCHEME'S TARGET IN RUPEES AND DERIVE THE
070700*R4 ACTION.  NEWCASH CARRIES NO TARGET ROW OF ITS OWN.  EACH
070800*SCHEME'S ROW IS BUILT ONCE INTO THE RECOMMENDATION TABLE AND
070900*CARRIED FORWARD FOR THE REPORT, THE TURNOVER CAP AND THE
071000*AUDIT LOG ALIKE.
071100 5000-BUILD-RECOMMENDATIONS.
071200     PERFORM 5050-BUILD-ONE-RECOMMENDATION THRU 5050-EXIT
071300         VARYING WS-REC-IX FROM 1 BY 1
071400         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
071500 5000-EXIT.
071600     EXIT.
071700*
071800 5050-BUILD-ONE-RECOMMENDATION.
071900     SET MT-IX2 TO WS-REC-IX.
072000     SET RC-IX2 TO WS-REC-IX.
072100     MOVE EMT-ETF-ID (MT-IX2)      TO ERC-ETF-ID (RC-IX2).
072200     MOVE EMT-BUCKET-NM (MT-IX2)   TO ERC-BUCKET-OR-SIGNAL
072300         (RC-IX2).
072400     IF EMT-HAS-NO-DATA (MT-IX2)
072500         MOVE 'NO DATA' TO ERC-VALUATION (RC-IX2)
072600     ELSE
072700         MOVE EMT-VALUATION-CLASS (MT-IX2) TO
072800             ERC-VALUATION (RC-IX2)
072900     END-IF.
073000     COMPUTE ERC-TARGET-PCT (RC-IX2) ROUNDED =
073100         EMT-FINAL-PCT (MT-IX2) * 100.
073200     MOVE EMT-HOLDING-AMT (MT-IX2) TO ERC-CURRENT-AMT (RC-IX2).
073300     COMPUTE ERC-TARGET-AMT (RC-IX2) ROUNDED =
073400         WS-TOTAL-VALUE * EMT-FINAL-PCT (MT-IX2).
073500     COMPUTE WS-DIFF-AMT =
073600         ERC-TARGET-AMT (RC-IX2) - ERC-CURRENT-AMT (RC-IX2).
073700     PERFORM 5900-DERIVE-ACTION THRU 5900-EXIT.
073800     MOVE WS-ACTION-TX TO ERC-ACTION-TX (RC-IX2).
073900 5050-EXIT.
074000     EXIT.
074100*
074200*RULE R4 - RUPEE ACTION THRESHOLDS.  THE CALLER PLACES THE
074300*DIFFERENCE TO CLASSIFY IN WS-DIFF-AMT BEFORE PERFORMING.
074400 5900-DERIVE-ACTION.
074500     IF WS-DIFF-AMT > -1000 AND WS-DIFF-AMT < 1000
074600         MOVE 'HOLD' TO WS-ACTION-TX
074700     ELSE
074800         IF WS-DIFF-AMT >= 1000
074900             COMPUTE WS-ACTION-AMT ROUNDED = WS-DIFF-AMT
075000             MOVE WS-ACTION-AMT TO WS-ACTION-AMT-ED
075100             STRING 'BUY RS.' WS-ACTION-AMT-ED
075200                 DELIMITED BY SIZE INTO WS-ACTION-TX
075300         ELSE
075400             COMPUTE WS-ACTION-AMT ROUNDED = WS-DIFF-AMT * -1
075500             MOVE WS-ACTION-AMT TO WS-ACTION-AMT-ED
075600             STRING 'SELL RS.' WS-ACTION-AMT-ED
075700                 DELIMITED BY SIZE INTO WS-ACTION-TX
075800         END-IF
075900     END-IF.
076000 5900-EXIT.
076100     EXIT.
076200*
076300*STEP 6 - TURNOVER CAP.  IF THE SUM OF ABSOLUTE RUPEE MOVES
076400*EXCEEDS TWENTY PERCENT OF TOTAL VALUE, EVERY MOVE IS SCALED
076500*DOWN AND THE ACTION RE-DERIVED FROM THE SCALED DIFFERENCE.
076600 5500-APPLY-TURNOVER-CAP.
076700     MOVE ZERO TO WS-TURNOVER-AMT.
076800     MOVE 'N' TO WS-CAP-APPLIED-SW.
076900     PERFORM 5550-ADD-ONE-TURNOVER THRU 5550-EXIT
077000         VARYING WS-REC-IX FROM 1 BY 1
077100         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
077200     COMPUTE WS-TURNOVER-LIMIT ROUNDED =
077300         WS-TOTAL-VALUE * 0.20.
077400     IF WS-TURNOVER-AMT > WS-TURNOVER-LIMIT
077500             AND WS-TURNOVER-AMT > ZERO
077600         MOVE 'Y' TO WS-CAP-APPLIED-SW
077700         COMPUTE WS-SCALE-FACTOR ROUNDED =
077800             WS-TURNOVER-LIMIT / WS-TURNOVER-AMT
077900         PERFORM 5600-RESCALE-ONE-ETF THRU 5600-EXIT
078000             VARYING WS-REC-IX FROM 1 BY 1
078100             UNTIL WS-REC-IX > WS-UNIVERSE-COUNT
078200     END-IF.
078300 5500-EXIT.
078400     EXIT.
078500*
078600 5550-ADD-ONE-TURNOVER.
078650*    INV-0487 - CAP TEST RUNS OFF RUPEE AMOUNTS, NOT PAISE -
078660*    ROUND BOTH SIDES BEFORE TAKING THE DIFFERENCE.
078700     SET RC-IX2 TO WS-REC-IX.
078750     COMPUTE WS-ROUND-TARGET-AMT ROUNDED =
078760         ERC-TARGET-AMT (RC-IX2).
078770     COMPUTE WS-ROUND-CURRENT-AMT ROUNDED =
078780         ERC-CURRENT-AMT (RC-IX2).
078800     COMPUTE WS-DIFF-AMT =
078900         WS-ROUND-TARGET-AMT - WS-ROUND-CURRENT-AMT.
079000     IF WS-DIFF-AMT < ZERO
079100         COMPUTE WS-TURNOVER-AMT = WS-TURNOVER-AMT - WS-DIFF-AMT
079200     ELSE
079300         ADD WS-DIFF-AMT TO WS-TURNOVER-AMT
079400     END-IF.
079500 5550-EXIT.
079600     EXIT.
079700*
079800 5600-RESCALE-ONE-ETF.
079900     SET RC-IX2 TO WS-REC-IX.
080000     COMPUTE WS-DIFF-AMT ROUNDED =
080100         (ERC-TARGET-AMT (RC-IX2) - ERC-CURRENT-AMT (RC-IX2))
080200             * WS-SCALE-FACTOR.
080300     COMPUTE ERC-TARGET-AMT (RC-IX2) =
080400         ERC-CURRENT-AMT (RC-IX2) + WS-DIFF-AMT.
080500     PERFORM 5900-DERIVE-ACTION THRU 5900-EXIT.
080600     MOVE WS-ACTION-TX TO ERC-ACTION-TX (RC-IX2).
080700 5600-EXIT.
080800     EXIT.
080900*
081000 6000-PRINT-RECOMMENDATIONS.
081100     PERFORM 6100-PRINT-TACTICAL-NOTE THRU 6100-EXIT.
081200     PERFORM 6200-PRINT-RECOMM-HEADER THRU 6200-EXIT.
081300     PERFORM 6300-PRINT-ONE-RECOMMENDATION THRU 6300-EXIT
081400         VARYING WS-REC-IX FROM 1 BY 1
081500         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
081600     IF WS-CAP-APPLIED
081700         PERFORM 6400-PRINT-TURNOVER-WARNING THRU 6400-EXIT
081800     END-IF.
081900 6000-EXIT.
082000     EXIT.
082100*
082200 6100-PRINT-TACTICAL-NOTE.
082300     MOVE SPACES TO EPR-TACTICAL-NOTE-LINE.
082400     IF WS-CANDIDATE-FOUND
082500         STRING 'TACTICAL SLICE: 5 PCT TO ' WS-BEST-ETF-ID
082600             ' ON TOP 6-MONTH RETURN.' DELIMITED BY SIZE
082700             INTO EPR-TCN-TEXT
082800     ELSE
082900         STRING 'TACTICAL SLICE: 5 PCT TO ' WS-BEST-ETF-ID
083000             ' - NO MOMENTUM CANDIDATE QUALIFIED.'
083100             DELIMITED BY SIZE INTO EPR-TCN-TEXT
083200     END-IF.
083300     WRITE SNAPRPT-LINE FROM EPR-TACTICAL-NOTE-LINE.
083400 6100-EXIT.
083500     EXIT.
083600*
083700 6200-PRINT-RECOMM-HEADER.
083800     WRITE SNAPRPT-LINE FROM EPR-RECOMM-HDR-LINE.
083900 6200-EXIT.
084000     EXIT.
084100*
084200 6300-PRINT-ONE-RECOMMENDATION.
084300     SET RC-IX2 TO WS-REC-IX.
084400     MOVE SPACES TO EPR-RECOMM-DTL-LINE.
084500     MOVE ERC-ETF-ID (RC-IX2) TO EPR-RC-ETF.
084600     MOVE ERC-BUCKET-OR-SIGNAL (RC-IX2) TO EPR-RC-BUCKET.
084700     MOVE ERC-VALUATION (RC-IX2) TO EPR-RC-VALUATION.
084800     MOVE ERC-TARGET-PCT (RC-IX2) TO EPR-RC-TARGET-PCT.
084900     MOVE ERC-CURRENT-AMT (RC-IX2) TO EPR-RC-CURRENT.
085000     MOVE ERC-TARGET-AMT (RC-IX2) TO EPR-RC-TARGET.
085100     MOVE ERC-ACTION-TX (RC-IX2) TO EPR-RC-ACTION.
085200     WRITE SNAPRPT-LINE FROM EPR-RECOMM-DTL-LINE.
085300 6300-EXIT.
085400     EXIT.
085500*
085600 6400-PRINT-TURNOVER-WARNING.
085650*    INV-0487 - WARNING NOW NAMES THE LIMIT IT TRIPPED, NOT
085660*    JUST THE PROPOSED AMOUNT - AUDIT FIND 04-09.
085700     MOVE WS-TURNOVER-AMT TO WS-LIMIT-AMT-ED.
085750     MOVE WS-TURNOVER-LIMIT TO WS-CAP-LIMIT-ED.
085800     COMPUTE WS-SCALE-PCT ROUNDED = WS-SCALE-FACTOR * 100.
085900     MOVE WS-SCALE-PCT TO WS-SCALE-PCT-ED.
086000     MOVE SPACES TO EPR-TACTICAL-NOTE-LINE.
086100     STRING 'TURNOVER CAP - PROPOSED RS.'
086150         WS-LIMIT-AMT-ED ' LIMIT RS.' WS-CAP-LIMIT-ED
086200         ' SCALE ' WS-SCALE-PCT-ED '%' DELIMITED BY SIZE
086400         INTO EPR-TCN-TEXT.
086500     WRITE SNAPRPT-LINE FROM EPR-TACTICAL-NOTE-LINE.
086600 6400-EXIT.
086700     EXIT.
086800*
086900*STEP 8 - CSV AUDIT LOG.  SUPPRESSED ON A DRY-RUN PER THE
087000*UPSI-0 SWITCH READ AT LOAD TIME.
087100 7000-WRITE-AUDIT-LOG.
087200     IF DRY-RUN-REQUESTED
087300         GO TO 7000-EXIT.
087400     OPEN OUTPUT AUDITLOG-FILE.
087500     MOVE WS-RUN-DATE-TX TO AUDITLOG-LINE.
087600     WRITE AUDITLOG-LINE.
087700     MOVE SPACES TO AUDITLOG-LINE.
087800     MOVE WS-TOTAL-VALUE TO WS-LIMIT-AMT-ED.
087900     STRING 'TOTAL VALUE RS.' WS-LIMIT-AMT-ED
088000         DELIMITED BY SIZE INTO AUDITLOG-LINE.
088100     WRITE AUDITLOG-LINE.
088200     MOVE SPACES TO AUDITLOG-LINE.
088300     WRITE AUDITLOG-LINE.
088400     WRITE AUDITLOG-LINE FROM EPR-AUDIT-HDR-LINE.
088500     PERFORM 7050-WRITE-ONE-AUDIT-ROW THRU 7050-EXIT
088600         VARYING WS-REC-IX FROM 1 BY 1
088700         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
088800     CLOSE AUDITLOG-FILE.
088900 7000-EXIT.
089000     EXIT.
089100*
089200 7050-WRITE-ONE-AUDIT-ROW.
089300     SET RC-IX2 TO WS-REC-IX.
089400     MOVE ERC-ETF-ID (RC-IX2) TO EPR-AUD-ETF.
089500     MOVE ERC-BUCKET-OR-SIGNAL (RC-IX2) TO EPR-AUD-BUCKET.
089600     MOVE ERC-VALUATION (RC-IX2) TO EPR-AUD-VALUATION.
089700     MOVE ERC-TARGET-PCT (RC-IX2) TO EPR-AUD-TARGET-PCT.
089800     MOVE ERC-CURRENT-AMT (RC-IX2) TO EPR-AUD-CURRENT.
089900     MOVE ERC-TARGET-AMT (RC-IX2) TO EPR-AUD-TARGET.
090000     MOVE ERC-ACTION-TX (RC-IX2) TO EPR-AUD-ACTION.
090100     WRITE AUDITLOG-LINE FROM EPR-AUDIT-DTL-LINE.
090200 7050-EXIT.
090300     EXIT.
090400*
090500*STEP 9 - TOTAL BUY AND TOTAL SELL, WHOLE RUPEES.
090600 7500-PRINT-TOTALS.
090700     MOVE ZERO TO WS-TOTAL-BUY.
090800     MOVE ZERO TO WS-TOTAL-SELL.
090900     PERFORM 7550-ADD-ONE-TOTAL THRU 7550-EXIT
091000         VARYING WS-REC-IX FROM 1 BY 1
091100         UNTIL WS-REC-IX > WS-UNIVERSE-COUNT.
091200     MOVE SPACES TO EPR-TOTALS-LINE.
091300     MOVE 'TOTAL BUY' TO EPR-TOT-LABEL.
091400     MOVE WS-TOTAL-BUY TO EPR-TOT-AMOUNT.
091500     WRITE SNAPRPT-LINE FROM EPR-TOTALS-LINE.
091600     MOVE SPACES TO EPR-TOTALS-LINE.
091700     MOVE 'TOTAL SELL' TO EPR-TOT-LABEL.
091800     MOVE WS-TOTAL-SELL TO EPR-TOT-AMOUNT.
091900     WRITE SNAPRPT-LINE FROM EPR-TOTALS-LINE.
092000 7500-EXIT.
092100     EXIT.
092200*
092300 7550-ADD-ONE-TOTAL.
092400     SET RC-IX2 TO WS-REC-IX.
092500     COMPUTE WS-DIFF-AMT =
092600         ERC-TARGET-AMT (RC-IX2) - ERC-CURRENT-AMT (RC-IX2).
092700     IF ERC-ACTION-TX (RC-IX2) (1:3) = 'BUY'
092800         ADD WS-DIFF-AMT TO WS-TOTAL-BUY
092900     ELSE
093000         IF ERC-ACTION-TX (RC-IX2) (1:4) = 'SELL'
093100             COMPUTE WS-TOTAL-SELL = WS-TOTAL-SELL - WS-DIFF-AMT
093200         END-IF
093300     END-IF.
093400 7550-EXIT.
093500     EXIT.
093600*
093700 9000-TERMINATE-RUN.
093800     CLOSE SNAPRPT-FILE.
093900 9000-EXIT.
094000     EXIT.
